000100 IDENTIFICATION DIVISION.
000110****************************************************************
000120* PROGRAM:  DLVRTE01
000130*           Single-route sequencing run
000140*
000150* AUTHOR :  J. T. MUNRO
000160*           DISPATCH DATA CENTER
000170*
000180* READS A DEPOT INDEX AND A DISTANCE MATRIX FROM THE ROUTE
000190* PARAMETER FILE AND WORKS OUT A VISIT SEQUENCE FOR THE RUN'S
000200* SINGLE VEHICLE BY THE NEAREST-UNVISITED-NODE RULE, TIES GOING
000210* TO THE LOWER NODE NUMBER.  THE SEQUENCE STARTS AND ENDS AT
000220* THE DEPOT.  AN EMPTY MATRIX (NODE COUNT OF ZERO) PRODUCES AN
000230* EMPTY SEQUENCE AND IS NOT TREATED AS AN ERROR.
000240*
000250* THE ROUTE-PARM FILE IS A LINE-SEQUENTIAL TEXT FILE BUILT BY
000260* THE DISPATCH EXTRACT JOB.  LAYOUT:
000270*     LINE 1      - DEPOT INDEX (3) FOLLOWED BY NODE COUNT (3)
000280*     LINE 2..N+1 - ONE MATRIX ROW, N GROUPS OF 7 DIGITS, METRES
000290****************************************************************
000300 PROGRAM-ID.             DLVRTE01.
000310 AUTHOR.                 J. T. MUNRO.
000320 INSTALLATION.           DISPATCH DATA CENTER.
000330 DATE-WRITTEN.           MARCH 1990.
000340 DATE-COMPILED.
000350 SECURITY.               NONE.
000360*
000370*    CHANGE ACTIVITY
000380*
000390*    DATE    PGMR  CR-NBR   DESCRIPTION
000400*    ------- ----  -------  ---------------------------------
000410*    900308  JTM   CR-0810  BASE - NEAREST NEIGHBOUR HEURISTIC
000420*    930619  DPS   CR-1060  RAISE NODE LIMIT TO TWENTY
000430*    990108  JTM   CR-1298  Y2K - NO DATE FIELDS, REVIEWED ONLY
000440*    030221  TDM   CR-1418  EMPTY-MATRIX RUN NO LONGER ABENDS
000450*    061114  JTM   CR-1470  DISTANCE ACCUMULATOR WIDENED
000452*    080629  JTM   CR-1493  PERFORM WITHOUT THROUGH ON A GO-TO-
000454*                           EXIT PARAGRAPH, 3 SITES - FIXED.
000460*
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SOURCE-COMPUTER.        IBM-370.
000500 OBJECT-COMPUTER.        IBM-370.
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM.
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550     SELECT ROUTE-PARM-FILE    ASSIGN TO RTEFILE
000560         ORGANIZATION IS LINE SEQUENTIAL
000570         FILE STATUS IS WS-RTEFILE-STATUS.
000580*
000590 DATA DIVISION.
000600 FILE SECTION.
000610*
000620 FD  ROUTE-PARM-FILE
000630     LABEL RECORDS ARE OMITTED
000640     RECORDING MODE IS F.
000650 01  RTE-PARM-LINE                PIC X(140).
000660*
000670 WORKING-STORAGE SECTION.
000680*
000690 01  WS-FIELDS.
000700     05  WS-RTEFILE-STATUS         PIC X(02)  VALUE SPACES.
000710     05  WS-EOF-SW                 PIC X(01)  VALUE 'N'.
000720         88  WS-EOF                  VALUE 'Y'.
000730*
000740     05  FILLER                    PIC X(02).
000750 01  WS-HEADER-LINE.
000760     05  WS-HDR-DEPOT               PIC 9(03).
000770     05  WS-HDR-NODE-COUNT          PIC 9(03).
000780     05  FILLER                     PIC X(134).
000790*
000800 01  WS-HEADER-LINE-R REDEFINES WS-HEADER-LINE.
000810     05  FILLER                     PIC X(140).
000820*
000830 01  WS-COUNTERS.
000840     05  WS-NODE-COUNT              PIC S9(3) COMP VALUE +0.
000850     05  WS-ROW-IDX                 PIC S9(3) COMP VALUE +0.
000860     05  WS-COL-IDX                 PIC S9(3) COMP VALUE +0.
000870     05  WS-CHAR-POS                PIC S9(4) COMP VALUE +0.
000880     05  WS-SEQ-COUNT               PIC S9(3) COMP VALUE +0.
000890     05  WS-NEAREST-NODE            PIC S9(3) COMP VALUE +0.
000900     05  WS-BEST-DIST               PIC S9(9) COMP VALUE +0.
000910     05  WS-CURRENT-NODE            PIC S9(3) COMP VALUE +0.
000920*
000930     05  FILLER                    PIC X(02).
000940 01  WS-ROUTE-TOTAL-DISTANCE        PIC S9(11) COMP VALUE +0.
000950 01  WS-ROUTE-TOTAL-DISTANCE-R REDEFINES WS-ROUTE-TOTAL-DISTANCE.
000960     05  WS-ROUTE-TOTAL-DISPLAY     PIC S9(11).
000970*
000980 01  WS-DIST-MATRIX.
000990     05  WS-MATRIX-ROW              OCCURS 20 TIMES
001000                                      INDEXED BY WS-MX-ROW-IDX.
001010         10  WS-MATRIX-COL          OCCURS 20 TIMES
001020                                      INDEXED BY WS-MX-COL-IDX
001030                                      PIC S9(7) COMP.
001040*
001050     05  FILLER                    PIC X(02).
001060 01  WS-VISITED-TABLE.
001070     05  WS-VISITED-FLAG             OCCURS 20 TIMES
001080                                      INDEXED BY WS-VIS-IDX
001090                                      PIC X(01).
001100         88  WS-NODE-VISITED          VALUE 'Y'.
001110*
001120     05  FILLER                    PIC X(02).
001130 01  WS-SEQUENCE-TABLE.
001140     05  WS-SEQUENCE-NODE            OCCURS 21 TIMES
001150                                      INDEXED BY WS-SEQ-IDX
001160                                      PIC S9(3) COMP.
001170*
001180     05  FILLER                    PIC X(02).
001190 01  WS-CELL-TEXT                   PIC X(07).
001200 01  WS-CELL-TEXT-R REDEFINES WS-CELL-TEXT.
001210     05  WS-CELL-TEXT-DIGITS        PIC 9(07).
001220 01  WS-CELL-NUMBER                 PIC 9(07).
001230*
001240 01  WS-BEST-DIST-EDIT-AREA         PIC S9(9) COMP VALUE +0.
001250 01  WS-BEST-DIST-EDIT-R REDEFINES WS-BEST-DIST-EDIT-AREA.
001260     05  WS-BEST-DIST-DISPLAY       PIC S9(9).
001270*
001280****************************************************************
001290 PROCEDURE DIVISION.
001300****************************************************************
001310*
001320 000-MAIN.
001330     DISPLAY 'DLVRTE01 - ROUTE SEQUENCING RUN STARTING'.
001340     PERFORM 900-OPEN-FILES.
001350     PERFORM 100-READ-HEADER-LINE THROUGH 100-EXIT.
001360     IF WS-NODE-COUNT > 0
001370         PERFORM 200-READ-MATRIX-ROWS
001380         PERFORM 300-BUILD-ROUTE
001390         PERFORM 800-DISPLAY-ROUTE
001400     ELSE
001410         DISPLAY 'DLVRTE01 - EMPTY MATRIX, NO ROUTE PRODUCED'
001420     END-IF.
001430     PERFORM 905-CLOSE-FILES.
001440     DISPLAY 'DLVRTE01 - ROUTE SEQUENCING RUN COMPLETE'.
001450     GOBACK.
001460*
001470 100-READ-HEADER-LINE.
001480     READ ROUTE-PARM-FILE
001490         AT END
001500             MOVE 'Y' TO WS-EOF-SW
001510             MOVE ZERO TO WS-NODE-COUNT
001520             GO TO 100-EXIT
001530     END-READ.
001540     MOVE RTE-PARM-LINE TO WS-HEADER-LINE.
001550     MOVE WS-HDR-NODE-COUNT TO WS-NODE-COUNT.
001560 100-EXIT.
001570     EXIT.
001580*
001590 200-READ-MATRIX-ROWS.
001600     PERFORM 210-READ-ONE-ROW THROUGH 210-EXIT
001610         VARYING WS-ROW-IDX FROM 1 BY 1
001620         UNTIL WS-ROW-IDX > WS-NODE-COUNT.
001630*
001640 210-READ-ONE-ROW.
001650     READ ROUTE-PARM-FILE
001660         AT END
001670             MOVE 'Y' TO WS-EOF-SW
001680             GO TO 210-EXIT
001690     END-READ.
001700     PERFORM 220-UNPACK-ONE-CELL THROUGH 220-EXIT
001710         VARYING WS-COL-IDX FROM 1 BY 1
001720         UNTIL WS-COL-IDX > WS-NODE-COUNT.
001730 210-EXIT.
001740     EXIT.
001750*
001760 220-UNPACK-ONE-CELL.
001770     COMPUTE WS-CHAR-POS = ((WS-COL-IDX - 1) * 7) + 1.
001780     MOVE RTE-PARM-LINE (WS-CHAR-POS:7) TO WS-CELL-TEXT.
001790     MOVE WS-CELL-TEXT-DIGITS TO WS-CELL-NUMBER.
001800     MOVE WS-CELL-NUMBER TO
001810         WS-MATRIX-COL (WS-ROW-IDX, WS-COL-IDX).
001820 220-EXIT.
001830     EXIT.
001840*
001850 300-BUILD-ROUTE.
001860     PERFORM 310-CLEAR-ONE-VISIT-FLAG
001870         VARYING WS-VIS-IDX FROM 1 BY 1
001880         UNTIL WS-VIS-IDX > WS-NODE-COUNT.
001890     MOVE WS-HDR-DEPOT TO WS-CURRENT-NODE.
001900     MOVE 1 TO WS-SEQ-COUNT.
001910     MOVE WS-CURRENT-NODE TO WS-SEQUENCE-NODE (WS-SEQ-COUNT).
001920     SET WS-VIS-IDX TO WS-CURRENT-NODE.
001930     SET WS-NODE-VISITED (WS-VIS-IDX) TO TRUE.
001940     PERFORM 320-VISIT-NEXT-NODE THROUGH 320-EXIT
001950         VARYING WS-COL-IDX FROM 1 BY 1
001960         UNTIL WS-COL-IDX >= WS-NODE-COUNT.
001970     ADD 1 TO WS-SEQ-COUNT.
001980     MOVE WS-HDR-DEPOT TO WS-SEQUENCE-NODE (WS-SEQ-COUNT).
001990     COMPUTE WS-ROUTE-TOTAL-DISTANCE = WS-ROUTE-TOTAL-DISTANCE +
002000         WS-MATRIX-COL (WS-CURRENT-NODE, WS-HDR-DEPOT).
002010*
002020 310-CLEAR-ONE-VISIT-FLAG.
002030     MOVE 'N' TO WS-VISITED-FLAG (WS-VIS-IDX).
002040*
002050 320-VISIT-NEXT-NODE.
002060     MOVE +0 TO WS-NEAREST-NODE.
002070     MOVE +999999999 TO WS-BEST-DIST.
002080     PERFORM 330-CHECK-ONE-CANDIDATE THROUGH 330-EXIT
002090         VARYING WS-VIS-IDX FROM 1 BY 1
002100         UNTIL WS-VIS-IDX > WS-NODE-COUNT.
002110     IF WS-NEAREST-NODE = 0
002120         GO TO 320-EXIT
002130     END-IF.
002140     COMPUTE WS-ROUTE-TOTAL-DISTANCE = WS-ROUTE-TOTAL-DISTANCE +
002150         WS-MATRIX-COL (WS-CURRENT-NODE, WS-NEAREST-NODE).
002160     MOVE WS-NEAREST-NODE TO WS-CURRENT-NODE.
002170     ADD 1 TO WS-SEQ-COUNT.
002180     MOVE WS-CURRENT-NODE TO WS-SEQUENCE-NODE (WS-SEQ-COUNT).
002190     SET WS-VIS-IDX TO WS-CURRENT-NODE.
002200     SET WS-NODE-VISITED (WS-VIS-IDX) TO TRUE.
002210 320-EXIT.
002220     EXIT.
002230*
002240 330-CHECK-ONE-CANDIDATE.
002250     IF WS-NODE-VISITED (WS-VIS-IDX)
002260         GO TO 330-EXIT
002270     END-IF.
002280     IF WS-MATRIX-COL (WS-CURRENT-NODE, WS-VIS-IDX) < WS-BEST-DIST
002290         MOVE WS-MATRIX-COL (WS-CURRENT-NODE, WS-VIS-IDX)
002300             TO WS-BEST-DIST
002310         SET WS-NEAREST-NODE TO WS-VIS-IDX
002320     END-IF.
002330 330-EXIT.
002340     EXIT.
002350*
002360 800-DISPLAY-ROUTE.
002370     DISPLAY 'DLVRTE01 - VISIT SEQUENCE, DEPOT FIRST AND LAST'.
002380     PERFORM 810-DISPLAY-ONE-STOP
002390         VARYING WS-SEQ-IDX FROM 1 BY 1
002400         UNTIL WS-SEQ-IDX > WS-SEQ-COUNT.
002410     MOVE WS-ROUTE-TOTAL-DISTANCE TO WS-ROUTE-TOTAL-DISPLAY.
002420     MOVE WS-BEST-DIST TO WS-BEST-DIST-EDIT-AREA.
002430     DISPLAY 'DLVRTE01 - TOTAL ROUTE DISTANCE (METRES) = '
002440         WS-ROUTE-TOTAL-DISPLAY.
002450     DISPLAY 'DLVRTE01 - LAST LEG DISTANCE (METRES)    = '
002460         WS-BEST-DIST-DISPLAY.
002470*
002480 810-DISPLAY-ONE-STOP.
002490     DISPLAY 'DLVRTE01 - STOP ' WS-SEQ-IDX ' NODE '
002500         WS-SEQUENCE-NODE (WS-SEQ-IDX).
002510*
002520 900-OPEN-FILES.
002530     OPEN INPUT ROUTE-PARM-FILE.
002540     IF WS-RTEFILE-STATUS NOT = '00'
002550         DISPLAY 'DLVRTE01 - ROUTE-PARM OPEN ERROR, STATUS = '
002560             WS-RTEFILE-STATUS
002570         GOBACK
002580     END-IF.
002590*
002600 905-CLOSE-FILES.
002610     CLOSE ROUTE-PARM-FILE.
002620*
002630*  END OF PROGRAM DLVRTE01
