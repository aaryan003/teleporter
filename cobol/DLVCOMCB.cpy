000100*****************************************************************
000110*                                                               *
000120* COPY BOOK NAME = DLVCOMCB                                    *
000130*                                                               *
000140* DESCRIPTIVE NAME = Parcel Delivery Batch Suite -             *
000150*                     common rate/parameter work area          *
000160*                                                               *
000170* FUNCTION =                                                   *
000180*      Holds the rate table, vehicle/time-speed factor         *
000190*      tables and scheduling constants used by the pricing,    *
000200*      slot-generation and KPI programs.  Kept in one place    *
000210*      so DISPATCH-RULES can change the numbers without a      *
000220*      program having to be touched.                           *
000230*---------------------------------------------------------------*
000240*                                                               *
000250* CHANGE ACTIVITY :                                            *
000260*                                                               *
000270*   PN= REASON   REL DATE   PGMR : REMARKS                     *
000280*   $D0= CR-0418 1.0 870613 RWK  : BASE - RATE TABLE CREATED    *
000290*   $P1= CR-0602 1.1 881102 RWK  : ADD TIME-SPEED FACTOR TABLE  *
000300*   $P2= CR-0955 1.2 910227 DPS  : ADD ZONE CAPACITY CONSTANT   *
000310*   $P3= CR-1140 1.3 940815 TDM  : ADD BUSINESS HOUR CONSTANTS  *
000320*   $P4= CR-1301 1.4 990108 DPS  : Y2K - CENTURY WINDOW ADDED   *
000330*   $P5= CR-1366 1.5 010330 JTM  : SURGE CEILING ADDED, DROPPED *
000335*                                  080214 - NEVER A DISPATCH-   *
000336*                                  RULES FIELD, NEVER WIRED IN  *
000340*                                                               *
000350*****************************************************************
000360    05  DLV-RATE-PER-KM             PIC 9(4)V99  COMP-3
000370                                     VALUE 10.00.
000380    05  DLV-MIN-CHARGE              PIC 9(4)V99  COMP-3
000390                                     VALUE 35.00.
000400    05  DLV-BATCH-DISCOUNT-PCT      PIC 9(2)V9   COMP-3
000410                                     VALUE 15.0.
000440*
000450*    Vehicle class rate multiplier table.
000460*
000470    05  DLV-VEHICLE-FACTOR-TBL.
000480        10  DLV-VEHICLE-ENTRY   OCCURS 3 TIMES
000490                                 INDEXED BY DLV-VEH-IDX.
000500            15  DLV-VEH-CODE        PIC X(4).
000510            15  DLV-VEH-MULT        PIC 9V99  COMP-3.
000520*
000530*    Service-speed time factor table.
000540*
000550    05  DLV-TIME-FACTOR-TBL.
000560        10  DLV-TIME-ENTRY      OCCURS 4 TIMES
000570                                 INDEXED BY DLV-TIM-IDX.
000580            15  DLV-TIM-CODE        PIC X(8).
000590            15  DLV-TIM-FACTOR      PIC 9V99  COMP-3.
000600*
000610*    Pickup-slot scheduling constants.
000620*
000630    05  DLV-ZONE-CAPACITY-DFLT      PIC 9(3)     COMP
000640                                     VALUE 10.
000650    05  DLV-BUS-HOUR-START          PIC 9(2)     COMP
000660                                     VALUE 8.
000670    05  DLV-BUS-HOUR-END            PIC 9(2)     COMP
000680                                     VALUE 20.
000690    05  DLV-CUTOFF-HOUR             PIC 9(2)     COMP
000700                                     VALUE 18.
000710    05  DLV-CUTOFF-MINUTE           PIC 9(2)     COMP
000720                                     VALUE 30.
000730    05  FILLER                      PIC X(08).
