000100 IDENTIFICATION DIVISION.
000110****************************************************************
000120* PROGRAM:  DLVAPP01
000130*           Rider application review run
000140*
000150* AUTHOR :  D. P. SIMS
000160*           DISPATCH DATA CENTER
000170*
000180* READS THE APPLICATIONS FILE AND UPDATES APPLICANT STATUS.
000190* A RECORD EITHER CARRIES THE ADMIN'S REVIEW-ACTION (APPROVE OR
000200* REJECT AGAINST AN EXISTING PENDING APPLICATION) OR ARRIVES WITH
000210* NO REVIEW-ACTION AT ALL, MEANING A NEW APPLICATION SUBMITTED BY
000220* THE ID IN DLV-APP-APPLICANT-ID.  ON APPROVAL A NEW RIDER RECORD
000230* IS APPENDED TO THE RIDERS FILE WITH AN EMPLOYEE ID OF THE FORM
000240* EMP-CCC-NN, WHERE CCC IS THE FIRST THREE LETTERS OF THE
000250* WAREHOUSE CITY (GEN IF NONE GIVEN) AND NN IS THE NEXT SEQUENCE
000260* NUMBER FOR THAT CITY.
000270*
000280* THE RIDERS FILE IS READ ONCE AT START OF RUN TO BUILD AN
000290* IN-STORAGE COUNT OF EXISTING RIDERS PER CITY, THEN RE-OPENED
000300* EXTEND TO APPEND THE NEW RIDER RECORDS CREATED THIS RUN.  THE
000310* SAME PASS ALSO LOADS EVERY RIDER'S FULL-NAME INTO WS-RIDER-
000320* NAME-TABLE FOR THE RULE-2 CHECK BELOW.
000330*
000340* A NEW-APPLICATION RECORD IS CHECKED AGAINST EVERY APPLICANT-ID
000350* ALREADY SEEN EARLIER IN THIS RUN (WS-APPLICANT-TABLE, BUILT THE
000360* SAME WAY WS-CITY-TABLE IS) - A SECOND APPLICATION FOR AN ID
000370* WHOSE LAST KNOWN STATUS THIS RUN WASN'T REJECTED IS A CONFLICT
000380* AND IS TURNED AWAY; IF THE LAST KNOWN STATUS WAS REJECTED THE
000390* NEW SUBMISSION RE-OPENS AS PENDING WITH THE REVIEW FIELDS
000400* CLEARED.  A NEW-APPLICATION RECORD IS ALSO CHECKED AGAINST THE
000410* RIDERS FILE ITSELF - SINCE THE RIDER RECORD CARRIES NO
000420* APPLICANT-ID, THE CHECK IS BY FULL-NAME, THE ONLY FIELD THE TWO
000430* RECORDS HAVE IN COMMON, AND IS A BEST-EFFORT MATCH ONLY.  SEE
000440* CR-1455/CR-1483/CR-1490/CR-1493 BELOW.
000450****************************************************************
000460 PROGRAM-ID.             DLVAPP01.
000470 AUTHOR.                 D. P. SIMS.
000480 INSTALLATION.           DISPATCH DATA CENTER.
000490 DATE-WRITTEN.           MARCH 1992.
000500 DATE-COMPILED.
000510 SECURITY.               NONE.
000520*
000530*    CHANGE ACTIVITY
000540*
000550*    DATE    PGMR  CR-NBR   DESCRIPTION
000560*    ------- ----  -------  ---------------------------------
000570*    920514  DPS   CR-0927  BASE - APPLICATION REVIEW RUN
000580*    940815  TDM   CR-1155  ADD REVIEW-ACTION FIELD TO INPUT
000590*    950203  TDM   CR-1155  EMPLOYEE-ID CITY SEQUENCE BY TABLE
000600*    990108  DPS   CR-1298  Y2K REVIEW - NO DATE FIELDS HERE
000610*    020715  JTM   CR-1402  WIDEN CITY SEQUENCE PAST 99 RIDERS
000620*    050511  JTM   CR-1455  INTAKE SCOPE STUDY - REJECTED RE-APPLY
000630*                           AND RIDER-ON-FILE CHECKS - NOT DONE,
000640*                           SEE CR-1455 BELOW.
000650*    080214  JTM   CR-1483  AUDIT 050511 ENTRY WAS WRONG - NO RE-
000660*                           APPLY RESET WAS EVER CODED HERE.  THE
000670*                           RIDER CROSS-CHECK STILL CAN'T BE DONE
000680*                           FOR WANT OF AN APPLICANT-ID ON THE
000690*                           RIDER RECORD - LEFT OPEN.
000700*    080304  JTM   CR-1490  ADDED WS-APPLICANT-TABLE (SAME FIND-
000710*                           OR-ADD IDIOM AS WS-CITY-TABLE) SO A
000720*                           NEW APPLICATION COLLIDING WITH AN ID
000730*                           SEEN EARLIER THIS RUN IS CAUGHT - A
000740*                           NON-REJECTED COLLISION IS TURNED AWAY,
000750*                           A REJECTED ONE RE-OPENS AS PENDING.
000760*                           CR-1455'S RE-APPLY RESET IS NOW REAL.
000770*    080629  JTM   CR-1493  TWO FIXES - (1) PERFORM WITHOUT THROUGH
000780*                           ON A GO-TO-EXIT PARAGRAPH, 2 SITES; (2)
000790*                           RIDER CROSS-CHECK FROM CR-1483 FINALLY
000800*                           DONE, BY FULL-NAME, VIA NEW WS-RIDER-
000810*                           NAME-TABLE - SEE RULE 2 BELOW.
000820*
000830 ENVIRONMENT DIVISION.
000840 CONFIGURATION SECTION.
000850 SOURCE-COMPUTER.        IBM-370.
000860 OBJECT-COMPUTER.        IBM-370.
000870 SPECIAL-NAMES.
000880     C01 IS TOP-OF-FORM.
000890 INPUT-OUTPUT SECTION.
000900 FILE-CONTROL.
000910     SELECT APPLICATIONS-FILE ASSIGN TO APPFILE
000920         ACCESS IS SEQUENTIAL
000930         FILE STATUS IS WS-APPFILE-STATUS.
000940     SELECT RIDERS-FILE        ASSIGN TO RIDFILE
000950         ACCESS IS SEQUENTIAL
000960         FILE STATUS IS WS-RIDFILE-STATUS.
000970*
000980 DATA DIVISION.
000990 FILE SECTION.
001000*
001010 FD  APPLICATIONS-FILE
001020     LABEL RECORDS ARE STANDARD
001030     BLOCK CONTAINS 0
001040     RECORDING MODE IS F.
001050     COPY DLVAPPCB.
001060*
001070 FD  RIDERS-FILE
001080     LABEL RECORDS ARE STANDARD
001090     BLOCK CONTAINS 0
001100     RECORDING MODE IS F.
001110     COPY DLVRIDCB.
001120*
001130 WORKING-STORAGE SECTION.
001140*
001150 01  WS-FIELDS.
001160     05  WS-APPFILE-STATUS        PIC X(02)  VALUE SPACES.
001170     05  WS-RIDFILE-STATUS        PIC X(02)  VALUE SPACES.
001180     05  WS-APPS-EOF              PIC X(01)  VALUE 'N'.
001190         88  WS-NO-MORE-APPS      VALUE 'Y'.
001200     05  WS-RIDERS-EOF            PIC X(01)  VALUE 'N'.
001210         88  WS-NO-MORE-RIDERS    VALUE 'Y'.
001220*
001230     05  FILLER                    PIC X(02).
001240 01  WS-COUNTERS.
001250     05  WS-APPS-READ             PIC S9(7) COMP VALUE +0.
001260     05  WS-APPS-APPROVED         PIC S9(7) COMP VALUE +0.
001270     05  WS-APPS-REJECTED         PIC S9(7) COMP VALUE +0.
001280     05  WS-APPS-SKIPPED          PIC S9(7) COMP VALUE +0.
001290     05  WS-APPS-CONFLICT         PIC S9(7) COMP VALUE +0.
001300     05  WS-APPS-REAPPLIED        PIC S9(7) COMP VALUE +0.
001310     05  WS-APPS-RIDER-CONFLICT   PIC S9(7) COMP VALUE +0.
001320     05  WS-RIDERS-READ           PIC S9(7) COMP VALUE +0.
001330*
001340     05  FILLER                    PIC X(02).
001350 01  WS-CITY-TABLE.
001360     05  WS-CITY-TBL-COUNT        PIC S9(3) COMP VALUE +0.
001370     05  WS-CITY-COUNT-ENTRY      OCCURS 50 TIMES
001380                                    INDEXED BY WS-CITY-IDX.
001390         10  WS-CITY-CODE         PIC X(03).
001400         10  WS-CITY-CODE-R REDEFINES WS-CITY-CODE.
001410             15  WS-CITY-CODE-1ST PIC X(01).
001420             15  WS-CITY-CODE-REST PIC X(02).
001430         10  WS-CITY-CNT          PIC 9(04) COMP.
001440*
001450     05  FILLER                    PIC X(02).
001460 01  WS-APPLICANT-TABLE.
001470*    *** same bounded find-or-add idiom as WS-CITY-TABLE above -  ***
001480*    *** tracks the last known status of every APPLICANT-ID seen ***
001490*    *** so far this run, so a later record for the same id can  ***
001500*    *** be checked for a conflict or a rejected-re-apply reset.  ***
001510     05  WS-APPL-TBL-COUNT        PIC S9(4) COMP VALUE +0.
001520     05  WS-APPLICANT-ENTRY       OCCURS 500 TIMES
001530                                    INDEXED BY WS-APPL-IDX.
001540         10  WS-APPL-ID           PIC 9(12).
001550         10  WS-APPL-STATUS       PIC X(08).
001560             88  WS-APPL-WAS-PENDING   VALUE 'PENDING'.
001570             88  WS-APPL-WAS-APPROVED  VALUE 'APPROVED'.
001580             88  WS-APPL-WAS-REJECTED  VALUE 'REJECTED'.
001590*
001600     05  FILLER                    PIC X(02).
001610 01  WS-RIDER-NAME-TABLE.
001620*    *** CR-1493 - HOLDS EVERY RIDER FULL-NAME FROM 610-LOAD-ONE-  ***
001630*    *** RIDER BELOW, FOR THE RULE-2 "ALREADY A RIDER" CHECK IN    ***
001640*    *** 130-CHECK-RIDER-ON-FILE - FULL-NAME IS THE ONLY FIELD THE ***
001650*    *** RIDER AND APPLICATION RECORDS HAVE IN COMMON.              ***
001660     05  WS-RNM-TBL-COUNT         PIC S9(4) COMP VALUE +0.
001670     05  WS-RNM-ENTRY             OCCURS 2000 TIMES
001680                                    INDEXED BY WS-RNM-IDX
001690                                    PIC X(30).
001700*
001710     05  FILLER                    PIC X(02).
001720 01  WS-WORK-FIELDS.
001730     05  WS-CITY3                 PIC X(03).
001740     05  WS-CITY-SCAN-IDX          PIC S9(03) COMP VALUE +0.
001750     05  WS-APPL-SCAN-IDX          PIC S9(04) COMP VALUE +0.
001760     05  WS-RNM-SCAN-IDX           PIC S9(04) COMP VALUE +0.
001770     05  WS-SEQ-NUM                PIC 9(04) COMP.
001780     05  WS-SEQ-DISP                PIC 9(04).
001790     05  WS-SEQ-DISP-R REDEFINES WS-SEQ-DISP.
001800         10  WS-SEQ-TEXT           PIC X(04).
001810     05  WS-SEQ-TEXT-TRIMMED       PIC X(04).
001820     05  WS-FOUND-SW               PIC X(01)  VALUE 'N'.
001830         88  WS-CITY-FOUND         VALUE 'Y'.
001840     05  WS-APPL-FOUND-SW          PIC X(01)  VALUE 'N'.
001850         88  WS-APPL-FOUND         VALUE 'Y'.
001860     05  WS-RIDER-FOUND-SW         PIC X(01)  VALUE 'N'.
001870         88  WS-RIDER-ON-FILE      VALUE 'Y'.
001880     05  FILLER                    PIC X(02).
001890*
001900 01  WS-APPS-READ-EDIT-AREA        PIC S9(7) COMP VALUE +0.
001910 01  WS-APPS-READ-EDIT-R REDEFINES WS-APPS-READ-EDIT-AREA.
001920     05  WS-APPS-READ-DISPLAY      PIC S9(7).
001930****************************************************************
001940 PROCEDURE DIVISION.
001950****************************************************************
001960*
001970 000-MAIN.
001980     DISPLAY 'DLVAPP01 - APPLICATION REVIEW RUN STARTING'.
001990     PERFORM 600-LOAD-CITY-COUNTS.
002000     PERFORM 910-OPEN-APP-FILE.
002010     PERFORM 920-OPEN-RIDERS-EXTEND.
002020     PERFORM 100-PROCESS-APPLICATIONS THROUGH 100-EXIT
002030         UNTIL WS-NO-MORE-APPS.
002040     PERFORM 800-DISPLAY-TOTALS.
002050     PERFORM 930-CLOSE-FILES.
002060     DISPLAY 'DLVAPP01 - APPLICATION REVIEW RUN COMPLETE'.
002070     GOBACK.
002080*
002090 100-PROCESS-APPLICATIONS.
002100     PERFORM 700-READ-APP-FILE.
002110     IF WS-NO-MORE-APPS
002120         GO TO 100-EXIT
002130     END-IF.
002140     ADD +1 TO WS-APPS-READ.
002150     PERFORM 150-FIND-OR-ADD-APPLICANT.
002160     IF DLV-APP-REVIEW-ACTION = SPACES
002170         PERFORM 120-PROCESS-NEW-APPLICATION THROUGH 120-EXIT
002180     ELSE
002190         PERFORM 160-PROCESS-REVIEW-ACTION THROUGH 160-EXIT
002200     END-IF.
002210 100-EXIT.
002220     EXIT.
002230*
002240 120-PROCESS-NEW-APPLICATION.
002250*    *** RULE 2 - AN ID ALREADY REGISTERED AS A RIDER CANNOT       ***
002260*    *** APPLY - CHECKED FIRST, AHEAD OF THE CONFLICT-TABLE CHECK  ***
002270*    *** BELOW.  SEE 130-CHECK-RIDER-ON-FILE.                      ***
002280     PERFORM 130-CHECK-RIDER-ON-FILE THROUGH 130-EXIT.
002290     IF WS-RIDER-ON-FILE
002300         MOVE 'REJECTED' TO DLV-APP-STATUS
002310         REWRITE DLV-APPLICATION-REC
002320         MOVE 'REJECTED' TO WS-APPL-STATUS (WS-APPL-IDX)
002330         ADD +1 TO WS-APPS-RIDER-CONFLICT
002340         GO TO 120-EXIT
002350     END-IF.
002360*    *** RULE 1 - A NEW APPLICATION COLLIDING WITH AN ID ALREADY  ***
002370*    *** SEEN THIS RUN IS A CONFLICT UNLESS THE ID'S LAST KNOWN   ***
002380*    *** STATUS WAS REJECTED, IN WHICH CASE IT RE-OPENS AS        ***
002390*    *** PENDING WITH THE REVIEW FIELDS CLEARED.                  ***
002400     IF NOT WS-APPL-FOUND
002410         GO TO 120-EXIT
002420     END-IF.
002430     IF WS-APPL-WAS-REJECTED (WS-APPL-IDX)
002440         MOVE 'PENDING' TO DLV-APP-STATUS
002450         MOVE SPACES    TO DLV-APP-REVIEW-ACTION
002460         REWRITE DLV-APPLICATION-REC
002470         MOVE 'PENDING' TO WS-APPL-STATUS (WS-APPL-IDX)
002480         ADD +1 TO WS-APPS-REAPPLIED
002490     ELSE
002500         MOVE 'REJECTED' TO DLV-APP-STATUS
002510         REWRITE DLV-APPLICATION-REC
002520         MOVE 'REJECTED' TO WS-APPL-STATUS (WS-APPL-IDX)
002530         ADD +1 TO WS-APPS-CONFLICT
002540     END-IF.
002550 120-EXIT.
002560     EXIT.
002570*
002580 130-CHECK-RIDER-ON-FILE.
002590*    *** CR-1493 - BEST-EFFORT CHECK AGAINST RIDERS ALREADY ON     ***
002600*    *** FILE - THE RIDER RECORD CARRIES NO APPLICANT-ID, SO THE   ***
002610*    *** ONLY FIELD IN COMMON IS FULL-NAME; A NAME MATCH IS        ***
002620*    *** TREATED AS THE SAME PERSON AND THE APPLICATION IS TURNED  ***
002630*    *** AWAY.  SAME BOUNDED SCAN IDIOM AS 250/150 ABOVE.          ***
002640     MOVE 'N' TO WS-RIDER-FOUND-SW.
002650     MOVE 1 TO WS-RNM-SCAN-IDX.
002660     PERFORM 131-SCAN-ONE-NAME THROUGH 131-EXIT
002670         UNTIL WS-RNM-SCAN-IDX > WS-RNM-TBL-COUNT
002680            OR WS-RIDER-ON-FILE.
002690 130-EXIT.
002700     EXIT.
002710*
002720 131-SCAN-ONE-NAME.
002730     SET WS-RNM-IDX TO WS-RNM-SCAN-IDX.
002740     IF WS-RNM-ENTRY (WS-RNM-IDX) = DLV-APP-FULL-NAME
002750         MOVE 'Y' TO WS-RIDER-FOUND-SW
002760     ELSE
002770         ADD +1 TO WS-RNM-SCAN-IDX
002780     END-IF.
002790 131-EXIT.
002800     EXIT.
002810*
002820 160-PROCESS-REVIEW-ACTION.
002830     IF NOT DLV-APP-PENDING
002840         ADD +1 TO WS-APPS-SKIPPED
002850         GO TO 160-EXIT
002860     END-IF.
002870     IF DLV-APP-ACT-APPROVE
002880         PERFORM 200-APPROVE-APPLICATION
002890     ELSE IF DLV-APP-ACT-REJECT
002900         PERFORM 300-REJECT-APPLICATION
002910     ELSE
002920         ADD +1 TO WS-APPS-SKIPPED
002930     END-IF.
002940 160-EXIT.
002950     EXIT.
002960*
002970 200-APPROVE-APPLICATION.
002980     PERFORM 210-DERIVE-CITY-CODE.
002990     PERFORM 220-NEXT-CITY-SEQUENCE.
003000     PERFORM 230-BUILD-RIDER-RECORD.
003010     WRITE DLV-RIDER-REC.
003020     IF WS-RIDFILE-STATUS NOT = '00'
003030         DISPLAY 'DLVAPP01 - RIDER WRITE ERROR, STATUS = '
003040             WS-RIDFILE-STATUS
003050     END-IF.
003060     MOVE 'APPROVED' TO DLV-APP-STATUS.
003070     REWRITE DLV-APPLICATION-REC.
003080     MOVE 'APPROVED' TO WS-APPL-STATUS (WS-APPL-IDX).
003090     ADD +1 TO WS-APPS-APPROVED.
003100*
003110 210-DERIVE-CITY-CODE.
003120     IF DLV-APP-CITY-NAME = SPACES
003130         MOVE 'GEN' TO WS-CITY3
003140     ELSE
003150         MOVE DLV-APP-CITY-CODE3 TO WS-CITY3
003160         INSPECT WS-CITY3 CONVERTING
003170             'abcdefghijklmnopqrstuvwxyz'
003180             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
003190     END-IF.
003200*
003210 220-NEXT-CITY-SEQUENCE.
003220     PERFORM 250-FIND-OR-ADD-CITY.
003230     ADD +1 TO WS-CITY-CNT (WS-CITY-IDX).
003240     MOVE WS-CITY-CNT (WS-CITY-IDX) TO WS-SEQ-NUM.
003250*
003260 230-BUILD-RIDER-RECORD.
003270     MOVE WS-SEQ-NUM TO WS-SEQ-DISP.
003280     IF WS-SEQ-NUM < 100
003290         MOVE WS-SEQ-TEXT (3:2) TO WS-SEQ-TEXT-TRIMMED
003300     ELSE IF WS-SEQ-NUM < 1000
003310         MOVE WS-SEQ-TEXT (2:3) TO WS-SEQ-TEXT-TRIMMED
003320     ELSE
003330         MOVE WS-SEQ-TEXT       TO WS-SEQ-TEXT-TRIMMED
003340     END-IF.
003350     MOVE SPACES TO DLV-RIDER-REC.
003360     MOVE SPACES TO DLV-RID-EMPLOYEE-ID.
003370     STRING 'EMP-' DELIMITED BY SIZE
003380            WS-CITY3 DELIMITED BY SIZE
003390            '-' DELIMITED BY SIZE
003400            WS-SEQ-TEXT-TRIMMED DELIMITED BY SPACE
003410         INTO DLV-RID-EMPLOYEE-ID.
003420     MOVE DLV-APP-FULL-NAME     TO DLV-RID-FULL-NAME.
003430     MOVE DLV-APP-VEHICLE-TYPE  TO DLV-RID-VEHICLE-TYPE.
003440     MOVE 'OFF-DUTY'            TO DLV-RID-STATUS.
003450     MOVE 5                     TO DLV-RID-MAX-CAPACITY.
003460     MOVE 0                     TO DLV-RID-CURRENT-LOAD.
003470     MOVE 0                     TO DLV-RID-RATING.
003480     MOVE 0                     TO DLV-RID-TOTAL-DELIVS.
003490*
003500 300-REJECT-APPLICATION.
003510     MOVE 'REJECTED' TO DLV-APP-STATUS.
003520     REWRITE DLV-APPLICATION-REC.
003530     MOVE 'REJECTED' TO WS-APPL-STATUS (WS-APPL-IDX).
003540     ADD +1 TO WS-APPS-REJECTED.
003550*
003560 250-FIND-OR-ADD-CITY.
003570*    *** scans only the slots actually in use - table entries   ***
003580*    *** past WS-CITY-TBL-COUNT are not yet initialised.        ***
003590     MOVE 'N' TO WS-FOUND-SW.
003600     MOVE 1 TO WS-CITY-SCAN-IDX.
003610     PERFORM 251-SCAN-ONE-ENTRY THROUGH 251-EXIT
003620         UNTIL WS-CITY-SCAN-IDX > WS-CITY-TBL-COUNT
003630            OR WS-CITY-FOUND.
003640     IF NOT WS-CITY-FOUND
003650         ADD +1 TO WS-CITY-TBL-COUNT
003660         SET WS-CITY-IDX TO WS-CITY-TBL-COUNT
003670         MOVE WS-CITY3 TO WS-CITY-CODE (WS-CITY-IDX)
003680         MOVE 0        TO WS-CITY-CNT (WS-CITY-IDX)
003690     END-IF.
003700*
003710 251-SCAN-ONE-ENTRY.
003720     SET WS-CITY-IDX TO WS-CITY-SCAN-IDX.
003730     IF WS-CITY-CODE (WS-CITY-IDX) = WS-CITY3
003740         MOVE 'Y' TO WS-FOUND-SW
003750     ELSE
003760         ADD +1 TO WS-CITY-SCAN-IDX
003770     END-IF.
003780 251-EXIT.
003790     EXIT.
003800*
003810 150-FIND-OR-ADD-APPLICANT.
003820*    *** scans only the slots actually in use - table entries   ***
003830*    *** past WS-APPL-TBL-COUNT are not yet initialised.  LEAVES ***
003840*    *** WS-APPL-IDX POINTING AT THE FOUND OR NEWLY-ADDED ENTRY. ***
003850     MOVE 'N' TO WS-APPL-FOUND-SW.
003860     MOVE 1 TO WS-APPL-SCAN-IDX.
003870     PERFORM 151-SCAN-ONE-APPLICANT THROUGH 151-EXIT
003880         UNTIL WS-APPL-SCAN-IDX > WS-APPL-TBL-COUNT
003890            OR WS-APPL-FOUND.
003900     IF NOT WS-APPL-FOUND
003910         ADD +1 TO WS-APPL-TBL-COUNT
003920         SET WS-APPL-IDX TO WS-APPL-TBL-COUNT
003930         MOVE DLV-APP-APPLICANT-ID TO WS-APPL-ID (WS-APPL-IDX)
003940         MOVE DLV-APP-STATUS       TO WS-APPL-STATUS (WS-APPL-IDX)
003950     END-IF.
003960*
003970 151-SCAN-ONE-APPLICANT.
003980     SET WS-APPL-IDX TO WS-APPL-SCAN-IDX.
003990     IF WS-APPL-ID (WS-APPL-IDX) = DLV-APP-APPLICANT-ID
004000         MOVE 'Y' TO WS-APPL-FOUND-SW
004010     ELSE
004020         ADD +1 TO WS-APPL-SCAN-IDX
004030     END-IF.
004040 151-EXIT.
004050     EXIT.
004060*
004070 600-LOAD-CITY-COUNTS.
004080     OPEN INPUT RIDERS-FILE.
004090     IF WS-RIDFILE-STATUS NOT = '00'
004100         DISPLAY 'DLVAPP01 - RIDERS-FILE OPEN (INPUT) ERROR = '
004110             WS-RIDFILE-STATUS
004120         GOBACK
004130     END-IF.
004140     PERFORM 610-LOAD-ONE-RIDER THROUGH 610-EXIT
004150         UNTIL WS-NO-MORE-RIDERS.
004160     CLOSE RIDERS-FILE.
004170*
004180 610-LOAD-ONE-RIDER.
004190     READ RIDERS-FILE
004200         AT END MOVE 'Y' TO WS-RIDERS-EOF
004210     END-READ.
004220     IF WS-NO-MORE-RIDERS
004230         GO TO 610-EXIT
004240     END-IF.
004250     ADD +1 TO WS-RIDERS-READ.
004260     MOVE DLV-RID-EMP-CITY3 TO WS-CITY3.
004270     PERFORM 250-FIND-OR-ADD-CITY.
004280     ADD +1 TO WS-CITY-CNT (WS-CITY-IDX).
004290     IF WS-RNM-TBL-COUNT < 2000
004300         ADD +1 TO WS-RNM-TBL-COUNT
004310         SET WS-RNM-IDX TO WS-RNM-TBL-COUNT
004320         MOVE DLV-RID-FULL-NAME TO WS-RNM-ENTRY (WS-RNM-IDX)
004330     END-IF.
004340 610-EXIT.
004350     EXIT.
004360*
004370 700-READ-APP-FILE.
004380     READ APPLICATIONS-FILE
004390         AT END MOVE 'Y' TO WS-APPS-EOF
004400     END-READ.
004410     IF WS-APPFILE-STATUS NOT = '00' AND WS-APPFILE-STATUS NOT = '10'
004420         DISPLAY 'DLVAPP01 - READ ERROR, STATUS = '
004430             WS-APPFILE-STATUS
004440         MOVE 'Y' TO WS-APPS-EOF
004450     END-IF.
004460*
004470 800-DISPLAY-TOTALS.
004480     MOVE WS-APPS-READ TO WS-APPS-READ-EDIT-AREA.
004490     DISPLAY 'DLVAPP01 - APPLICATIONS READ     = '
004500         WS-APPS-READ-DISPLAY.
004510     DISPLAY 'DLVAPP01 - APPROVED THIS RUN     = ' WS-APPS-APPROVED.
004520     DISPLAY 'DLVAPP01 - REJECTED THIS RUN     = ' WS-APPS-REJECTED.
004530     DISPLAY 'DLVAPP01 - NEW-APP CONFLICTS     = ' WS-APPS-CONFLICT.
004540     DISPLAY 'DLVAPP01 - RIDER-ON-FILE REJECTS = '
004550         WS-APPS-RIDER-CONFLICT.
004560     DISPLAY 'DLVAPP01 - REJECTED RE-APPLIED   = ' WS-APPS-REAPPLIED.
004570     DISPLAY 'DLVAPP01 - SKIPPED (NOT PENDING) = ' WS-APPS-SKIPPED.
004580*
004590 910-OPEN-APP-FILE.
004600     OPEN I-O APPLICATIONS-FILE.
004610     IF WS-APPFILE-STATUS NOT = '00'
004620         DISPLAY 'DLVAPP01 - APPLICATIONS-FILE OPEN ERROR = '
004630             WS-APPFILE-STATUS
004640         GOBACK
004650     END-IF.
004660*
004670 920-OPEN-RIDERS-EXTEND.
004680     OPEN EXTEND RIDERS-FILE.
004690     IF WS-RIDFILE-STATUS NOT = '00'
004700         DISPLAY 'DLVAPP01 - RIDERS-FILE OPEN (EXTEND) ERROR = '
004710             WS-RIDFILE-STATUS
004720         GOBACK
004730     END-IF.
004740*
004750 930-CLOSE-FILES.
004760     CLOSE APPLICATIONS-FILE.
004770     CLOSE RIDERS-FILE.
004780*
004790*  END OF PROGRAM DLVAPP01
