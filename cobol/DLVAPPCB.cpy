000100*****************************************************************
000110*                                                               *
000120* COPY BOOK NAME = DLVAPPCB                                    *
000130*                                                               *
000140* DESCRIPTIVE NAME = Parcel Delivery Batch Suite -             *
000150*                     Rider application record                  *
000160*                                                               *
000170* FUNCTION =                                                   *
000180*      Describes one rider application as carried on the       *
000190*      APPLICATIONS file and reviewed by DLVAPP01.              *
000200*---------------------------------------------------------------*
000210*                                                               *
000220* CHANGE ACTIVITY :                                            *
000230*                                                               *
000240*   PN= REASON   REL DATE   PGMR : REMARKS                     *
000250*   $D0= CR-0433 1.0 870701 RWK  : BASE - APPLICATION RECORD    *
000260*   $P1= CR-0927 1.1 920514 DPS  : ADD CITY-NAME FOR CITY CODE  *
000270*   $P2= CR-1155 1.2 950203 TDM  : ADD REVIEW-ACTION FIELD      *
000280*                                                               *
000290*****************************************************************
00030001  DLV-APPLICATION-REC.
000310    05  DLV-APP-APPLICANT-ID        PIC 9(12).
000320    05  DLV-APP-FULL-NAME           PIC X(30).
000330    05  DLV-APP-PHONE               PIC X(15).
000340    05  DLV-APP-VEHICLE-TYPE        PIC X(04).
000350    05  DLV-APP-CITY-NAME           PIC X(20).
000360    05  DLV-APP-CITY-NAME-R REDEFINES DLV-APP-CITY-NAME.
000370        10  DLV-APP-CITY-CODE3      PIC X(03).
000380        10  DLV-APP-CITY-REST       PIC X(17).
000390    05  DLV-APP-STATUS              PIC X(08).
000400        88  DLV-APP-PENDING         VALUE 'PENDING'.
000410        88  DLV-APP-APPROVED        VALUE 'APPROVED'.
000420        88  DLV-APP-REJECTED        VALUE 'REJECTED'.
000430    05  DLV-APP-REVIEW-ACTION       PIC X(08).
000440        88  DLV-APP-ACT-APPROVE     VALUE 'APPROVE'.
000450        88  DLV-APP-ACT-REJECT      VALUE 'REJECT'.
000460    05  FILLER                      PIC X(05).
