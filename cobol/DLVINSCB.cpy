000100*****************************************************************
000110*                                                               *
000120* COPY BOOK NAME = DLVINSCB                                    *
000130*                                                               *
000140* DESCRIPTIVE NAME = Parcel Delivery Batch Suite -             *
000150*                     Operational insight output record         *
000160*                                                               *
000170* FUNCTION =                                                   *
000180*      Describes one rule-based operational insight, written   *
000190*      to the INSIGHTS file by the KPI run (DLVKPI01).          *
000200*---------------------------------------------------------------*
000210*                                                               *
000220* CHANGE ACTIVITY :                                            *
000230*                                                               *
000240*   PN= REASON   REL DATE   PGMR : REMARKS                     *
000250*   $D0= CR-0917 1.0 920118 DPS  : BASE - INSIGHT RECORD        *
000260*   $P1= CR-1140 1.1 940815 TDM  : ADD SEVERITY FIELD           *
000270*                                                               *
000280*****************************************************************
00029001  DLV-INSIGHT-REC.
000300    05  DLV-INS-CATEGORY            PIC X(08).
000310        88  DLV-INS-REVENUE         VALUE 'REVENUE'.
000320        88  DLV-INS-FLEET           VALUE 'FLEET'.
000330        88  DLV-INS-DEMAND          VALUE 'DEMAND'.
000340    05  DLV-INS-SEVERITY            PIC X(15).
000350        88  DLV-INS-INFO            VALUE 'INFO'.
000360        88  DLV-INS-WARNING         VALUE 'WARNING'.
000370        88  DLV-INS-ACTION-REQD     VALUE 'ACTION-REQUIRED'.
000380    05  DLV-INS-TITLE                PIC X(60).
000390    05  FILLER                      PIC X(01).
