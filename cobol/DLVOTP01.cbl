000100 IDENTIFICATION DIVISION.
000110****************************************************************
000120* PROGRAM:  DLVOTP01
000130*           Handover one-time-code verifier
000140*
000150* AUTHOR :  T. D. MARSH
000160*           DISPATCH DATA CENTER
000170*
000180* Subroutine that keeps an in-storage table of one-time codes
000190* issued for parcel handover (pickup leg and drop leg) and
000200* verifies them on request.  The WORKING-STORAGE table persists
000210* across CALLs for the life of the run, the same way the old
000220* SAMII3 statistics accumulator did.
000230*
000240* Functions (passed in LK-OTP-FUNCTION):
000250*   ISSUE  - store LK-OTP-CODE under LK-OTP-KEY, expiry = now +
000260*            15 minutes.  The code itself is supplied by the
000270*            caller - this routine does not generate it.
000280*   VERIFY - compare LK-OTP-CODE against the stored entry for
000290*            LK-OTP-KEY as of LK-OTP-NOW-DATE/TIME.  The entry
000300*            is removed on a successful match or on expiry.
000310****************************************************************
000320* Linkage:
000330*      parameters:
000340*        1: OTP request/result area (passed and modified)
000350****************************************************************
000360 PROGRAM-ID.             DLVOTP01.
000370 AUTHOR.                 T. D. MARSH.
000380 INSTALLATION.           DISPATCH DATA CENTER.
000390 DATE-WRITTEN.           JANUARY 1995.
000400 DATE-COMPILED.
000410 SECURITY.               NONE.
000420*
000430*    CHANGE ACTIVITY
000440*
000450*    DATE    PGMR  CR-NBR   DESCRIPTION
000460*    ------- ----  -------  ---------------------------------
000470*    950109  TDM   CR-1160  BASE - OTP TABLE ISSUE/VERIFY
000480*    950220  TDM   CR-1163  REUSE FREED SLOTS ON RE-ISSUE
000490*    970714  TDM   CR-1210  ADD CALENDAR ROLLOVER ON EXPIRY CALC
000500*    990108  DPS   CR-1298  Y2K - CCYY CARRIED THROUGHOUT, NO
000510*                           2-DIGIT YEAR WINDOW NEEDED HERE
000520*    020715  JTM   CR-1402  WIDEN TABLE TO 500 CONCURRENT CODES
000530*    050511  JTM   CR-1455  VERIFY NOW PURGES EXPIRED ON ANY HIT
000535*    080214  JTM   CR-1483  COMBINE-NOW-AND-EXPIRY WAS NUMBERED
000536*                           650- SAME AS INCREMENT-CALENDAR-DAY -
000537*                           RENUMBERED TO 670-, NO LOGIC CHANGE
000538*    080629  JTM   CR-1493  PERFORM WITHOUT THROUGH ON A GO-TO-
000539*                           EXIT PARAGRAPH, 3 SITES - FIXED.
000540*
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SOURCE-COMPUTER.        IBM-370.
000580 OBJECT-COMPUTER.        IBM-370.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM.
000610*
000620 DATA DIVISION.
000630 WORKING-STORAGE SECTION.
000640*
000650 01  WS-FIELDS.
000660     05  WS-PROGRAM-STATUS        PIC X(30)  VALUE SPACES.
000670     05  WS-FIRST-TIME-SW         PIC X(01)  VALUE 'Y'.
000680     05  WS-FOUND-SW              PIC X(01)  VALUE 'N'.
000690         88  WS-ENTRY-FOUND        VALUE 'Y'.
000700     05  WS-SCAN-IDX               PIC S9(04) COMP VALUE +0.
000710     05  WS-LEAP-QUOT               PIC S9(04) COMP VALUE +0.
000720     05  WS-LEAP-REM                PIC S9(04) COMP VALUE +0.
000730*
000740     05  FILLER                    PIC X(02).
000750 01  WS-OTP-TABLE.
000760     05  WS-OTP-TBL-COUNT         PIC S9(04) COMP VALUE +0.
000770     05  WS-OTP-ENTRY             OCCURS 500 TIMES
000780                                    INDEXED BY WS-OTP-IDX.
000790         COPY DLVOTPCB.
000800*
000810     05  FILLER                    PIC X(02).
000820 01  WS-DAYS-IN-MONTH-TBL.
000830     05  WS-DIM-ENTRY             OCCURS 12 TIMES
000840                                    INDEXED BY WS-DIM-IDX
000850                                    PIC 9(02)
000860                                    VALUE 31.
000870*
000880     05  FILLER                    PIC X(02).
000890 01  WS-EXPIRY-CALC-WORK.
000900     05  WS-TIME-SPLIT.
000910         10  WS-TIME-HH           PIC 9(02).
000920         10  WS-TIME-MM           PIC 9(02).
000930         10  WS-TIME-SS           PIC 9(02).
000931     05  WS-TIME-SPLIT-R REDEFINES WS-TIME-SPLIT.
000932         10  WS-TIME-COMBINED     PIC 9(06).
000940     05  WS-DATE-SPLIT.
000950         10  WS-DATE-CCYY         PIC 9(04).
000960         10  WS-DATE-MM           PIC 9(02).
000970         10  WS-DATE-DD           PIC 9(02).
000971     05  WS-DATE-SPLIT-R REDEFINES WS-DATE-SPLIT.
000972         10  WS-DATE-COMBINED     PIC 9(08).
000980     05  WS-ROLLOVER-SW           PIC X(01)  VALUE 'N'.
000990         88  WS-DAY-ROLLED-OVER    VALUE 'Y'.
001000     05  WS-DAYS-THIS-MONTH       PIC 9(02).
001010*
001020     05  FILLER                    PIC X(02).
001030 01  WS-COMPARE-WORK.
001040     05  WS-NOW-COMBINED          PIC 9(14).
001050     05  WS-EXP-COMBINED          PIC 9(14).
001060*
001070     05  FILLER                    PIC X(02).
001071 01  WS-OTP-COUNT-EDIT-AREA       PIC S9(04) COMP VALUE +0.
001072 01  WS-OTP-COUNT-EDIT-R REDEFINES WS-OTP-COUNT-EDIT-AREA.
001073     05  WS-OTP-COUNT-DISPLAY     PIC S9(04).
001080 LINKAGE SECTION.
001090*
001100 01  LK-OTP-REQUEST.
001110     05  LK-OTP-FUNCTION          PIC X(06).
001120         88  LK-OTP-ISSUE          VALUE 'ISSUE '.
001130         88  LK-OTP-VERIFY         VALUE 'VERIFY'.
001140     05  LK-OTP-KEY               PIC X(20).
001150     05  LK-OTP-CODE              PIC X(06).
001160     05  LK-OTP-NOW-DATE          PIC 9(08).
001170     05  LK-OTP-NOW-TIME          PIC 9(06).
001180     05  LK-OTP-RESULT            PIC X(01).
001190         88  LK-OTP-OK             VALUE 'Y'.
001200*
001210****************************************************************
001220 PROCEDURE DIVISION USING LK-OTP-REQUEST.
001230*
001240 000-MAIN.
001250     IF WS-FIRST-TIME-SW = 'Y'
001260         PERFORM 500-INIT-TABLE
001270         MOVE 'N' TO WS-FIRST-TIME-SW
001280     END-IF.
001290     MOVE 'N' TO LK-OTP-RESULT.
001300     IF LK-OTP-ISSUE
001310         PERFORM 100-ISSUE-OTP
001320     ELSE IF LK-OTP-VERIFY
001330         PERFORM 200-VERIFY-OTP THROUGH 200-EXIT
001340     ELSE
001350         DISPLAY 'DLVOTP01 - INVALID FUNCTION CODE: '
001360             LK-OTP-FUNCTION
001370     END-IF.
001380     GOBACK.
001390*
001400 100-ISSUE-OTP.
001410     PERFORM 250-FIND-OR-ADD-ENTRY THROUGH 250-EXIT.
001420     MOVE LK-OTP-KEY  TO DLV-OTP-KEY (WS-OTP-IDX).
001430     MOVE LK-OTP-CODE TO DLV-OTP-CODE (WS-OTP-IDX).
001440     PERFORM 600-CALC-EXPIRY-15-MIN.
001450     MOVE 'Y' TO DLV-OTP-IN-USE-FLAG (WS-OTP-IDX).
001460     MOVE 'Y' TO LK-OTP-RESULT.
001470*
001480 200-VERIFY-OTP.
001490     PERFORM 260-FIND-EXISTING-ENTRY.
001500     IF NOT WS-ENTRY-FOUND
001510         MOVE 'N' TO LK-OTP-RESULT
001520         GO TO 200-EXIT
001530     END-IF.
001540     PERFORM 670-COMBINE-NOW-AND-EXPIRY.
001550     IF WS-NOW-COMBINED > WS-EXP-COMBINED
001560         MOVE 'N' TO DLV-OTP-IN-USE-FLAG (WS-OTP-IDX)
001570         MOVE 'N' TO LK-OTP-RESULT
001580     ELSE IF LK-OTP-CODE NOT = DLV-OTP-CODE (WS-OTP-IDX)
001590         MOVE 'N' TO LK-OTP-RESULT
001600     ELSE
001610         MOVE 'N' TO DLV-OTP-IN-USE-FLAG (WS-OTP-IDX)
001620         MOVE 'Y' TO LK-OTP-RESULT
001630     END-IF.
001640 200-EXIT.
001650     EXIT.
001660*
001670 250-FIND-OR-ADD-ENTRY.
001680*    *** re-issue on an existing key re-uses that key's slot;   ***
001690*    *** otherwise re-use the first free slot, else append.     ***
001700     MOVE 'N' TO WS-FOUND-SW.
001710     MOVE 1 TO WS-SCAN-IDX.
001720     PERFORM 251-SCAN-FOR-KEY THROUGH 251-EXIT
001730         UNTIL WS-SCAN-IDX > WS-OTP-TBL-COUNT
001740            OR WS-ENTRY-FOUND.
001750     IF WS-ENTRY-FOUND
001760         GO TO 250-EXIT
001770     END-IF.
001780     MOVE 'N' TO WS-FOUND-SW.
001790     MOVE 1 TO WS-SCAN-IDX.
001800     PERFORM 252-SCAN-FOR-FREE THROUGH 252-EXIT
001810         UNTIL WS-SCAN-IDX > WS-OTP-TBL-COUNT
001820            OR WS-ENTRY-FOUND.
001830     IF WS-ENTRY-FOUND
001840         GO TO 250-EXIT
001850     END-IF.
001851     IF WS-OTP-TBL-COUNT >= 500
001852         MOVE WS-OTP-TBL-COUNT TO WS-OTP-COUNT-EDIT-AREA
001853         DISPLAY 'DLVOTP01 - OTP TABLE FULL AT COUNT = '
001854             WS-OTP-COUNT-DISPLAY
001855         GO TO 250-EXIT
001856     END-IF.
001860     ADD +1 TO WS-OTP-TBL-COUNT.
001870     SET WS-OTP-IDX TO WS-OTP-TBL-COUNT.
001880 250-EXIT.
001890     EXIT.
001900*
001910 251-SCAN-FOR-KEY.
001920     SET WS-OTP-IDX TO WS-SCAN-IDX.
001930     IF DLV-OTP-KEY (WS-OTP-IDX) = LK-OTP-KEY
001940         MOVE 'Y' TO WS-FOUND-SW
001950     ELSE
001960         ADD +1 TO WS-SCAN-IDX
001970     END-IF.
001980 251-EXIT.
001990     EXIT.
002000*
002010 252-SCAN-FOR-FREE.
002020     SET WS-OTP-IDX TO WS-SCAN-IDX.
002030     IF DLV-OTP-SLOT-FREE (WS-OTP-IDX)
002040         MOVE 'Y' TO WS-FOUND-SW
002050     ELSE
002060         ADD +1 TO WS-SCAN-IDX
002070     END-IF.
002080 252-EXIT.
002090     EXIT.
002100*
002110 260-FIND-EXISTING-ENTRY.
002120     MOVE 'N' TO WS-FOUND-SW.
002130     MOVE 1 TO WS-SCAN-IDX.
002140     PERFORM 261-SCAN-EXISTING THROUGH 261-EXIT
002150         UNTIL WS-SCAN-IDX > WS-OTP-TBL-COUNT
002160            OR WS-ENTRY-FOUND.
002170*
002180 261-SCAN-EXISTING.
002190     SET WS-OTP-IDX TO WS-SCAN-IDX.
002200     IF DLV-OTP-SLOT-IN-USE (WS-OTP-IDX)
002210        AND DLV-OTP-KEY (WS-OTP-IDX) = LK-OTP-KEY
002220         MOVE 'Y' TO WS-FOUND-SW
002230     ELSE
002240         ADD +1 TO WS-SCAN-IDX
002250     END-IF.
002260 261-EXIT.
002270     EXIT.
002280*
002290 500-INIT-TABLE.
002300     MOVE 'INITIALISING OTP TABLE'    TO WS-PROGRAM-STATUS.
002310     MOVE 0 TO WS-OTP-TBL-COUNT.
002320     MOVE 31 TO WS-DIM-ENTRY (1).
002330     MOVE 28 TO WS-DIM-ENTRY (2).
002340     MOVE 31 TO WS-DIM-ENTRY (3).
002350     MOVE 30 TO WS-DIM-ENTRY (4).
002360     MOVE 31 TO WS-DIM-ENTRY (5).
002370     MOVE 30 TO WS-DIM-ENTRY (6).
002380     MOVE 31 TO WS-DIM-ENTRY (7).
002390     MOVE 31 TO WS-DIM-ENTRY (8).
002400     MOVE 30 TO WS-DIM-ENTRY (9).
002410     MOVE 31 TO WS-DIM-ENTRY (10).
002420     MOVE 30 TO WS-DIM-ENTRY (11).
002430     MOVE 31 TO WS-DIM-ENTRY (12).
002440*
002450 600-CALC-EXPIRY-15-MIN.
002460     MOVE LK-OTP-NOW-TIME TO WS-TIME-SPLIT.
002470     MOVE LK-OTP-NOW-DATE TO WS-DATE-SPLIT.
002480     MOVE 'N' TO WS-ROLLOVER-SW.
002490     ADD 15 TO WS-TIME-MM.
002500     IF WS-TIME-MM >= 60
002510         SUBTRACT 60 FROM WS-TIME-MM
002520         ADD 1 TO WS-TIME-HH
002530     END-IF.
002540     IF WS-TIME-HH >= 24
002550         SUBTRACT 24 FROM WS-TIME-HH
002560         MOVE 'Y' TO WS-ROLLOVER-SW
002570     END-IF.
002580     IF WS-DAY-ROLLED-OVER
002590         PERFORM 650-INCREMENT-CALENDAR-DAY
002600     END-IF.
002610     MOVE WS-DATE-SPLIT TO DLV-OTP-EXPIRES-DATE (WS-OTP-IDX).
002620     MOVE WS-TIME-SPLIT TO DLV-OTP-EXPIRES-TIME (WS-OTP-IDX).
002630*
002640 650-INCREMENT-CALENDAR-DAY.
002650     PERFORM 660-GET-DAYS-THIS-MONTH.
002660     ADD 1 TO WS-DATE-DD.
002670     IF WS-DATE-DD > WS-DAYS-THIS-MONTH
002680         MOVE 1 TO WS-DATE-DD
002690         ADD 1 TO WS-DATE-MM
002700         IF WS-DATE-MM > 12
002710             MOVE 1 TO WS-DATE-MM
002720             ADD 1 TO WS-DATE-CCYY
002730         END-IF
002740     END-IF.
002750*
002760 660-GET-DAYS-THIS-MONTH.
002770     SET WS-DIM-IDX TO WS-DATE-MM.
002780     MOVE WS-DIM-ENTRY (WS-DIM-IDX) TO WS-DAYS-THIS-MONTH.
002790     IF WS-DATE-MM = 2
002800         PERFORM 665-CHECK-LEAP-YEAR THROUGH 665-EXIT
002810     END-IF.
002820*
002830 665-CHECK-LEAP-YEAR.
002840*    *** leap if div by 4 and (not div by 100 or div by 400) ***
002850     DIVIDE WS-DATE-CCYY BY 4 GIVING WS-LEAP-QUOT
002860         REMAINDER WS-LEAP-REM.
002870     IF WS-LEAP-REM NOT = 0
002880         GO TO 665-EXIT
002890     END-IF.
002900     DIVIDE WS-DATE-CCYY BY 100 GIVING WS-LEAP-QUOT
002910         REMAINDER WS-LEAP-REM.
002920     IF WS-LEAP-REM NOT = 0
002930         MOVE 29 TO WS-DAYS-THIS-MONTH
002940         GO TO 665-EXIT
002950     END-IF.
002960     DIVIDE WS-DATE-CCYY BY 400 GIVING WS-LEAP-QUOT
002970         REMAINDER WS-LEAP-REM.
002980     IF WS-LEAP-REM = 0
002990         MOVE 29 TO WS-DAYS-THIS-MONTH
003000     END-IF.
003010 665-EXIT.
003020     EXIT.
003030*
003040 670-COMBINE-NOW-AND-EXPIRY.
003050     MOVE SPACES TO WS-PROGRAM-STATUS.
003060     COMPUTE WS-NOW-COMBINED =
003070         (LK-OTP-NOW-DATE * 1000000) + LK-OTP-NOW-TIME.
003080     COMPUTE WS-EXP-COMBINED =
003090         (DLV-OTP-EXPIRES-DATE (WS-OTP-IDX) * 1000000) +
003100          DLV-OTP-EXPIRES-TIME (WS-OTP-IDX).
003110*
003120*  END OF PROGRAM DLVOTP01
