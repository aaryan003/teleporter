000100*****************************************************************
000110*                                                               *
000120* COPY BOOK NAME = DLVSLTCB                                    *
000130*                                                               *
000140* DESCRIPTIVE NAME = Parcel Delivery Batch Suite -             *
000150*                     Pickup time-slot output record            *
000160*                                                               *
000170* FUNCTION =                                                   *
000180*      Describes one emitted pickup time slot, written to      *
000190*      the SLOTS file by the slot generation run (DLVSLT01).    *
000200*---------------------------------------------------------------*
000210*                                                               *
000220* CHANGE ACTIVITY :                                            *
000230*                                                               *
000240*   PN= REASON   REL DATE   PGMR : REMARKS                     *
000250*   $D0= CR-0501 1.0 880210 RWK  : BASE - SLOT RECORD CREATED   *
000260*                                                               *
000270*****************************************************************
00028001  DLV-SLOT-REC.
000290    05  DLV-SLT-DATE                PIC 9(8).
000300    05  DLV-SLT-DATE-R REDEFINES DLV-SLT-DATE.
000310        10  DLV-SLT-CCYY            PIC 9(04).
000320        10  DLV-SLT-MM              PIC 9(02).
000330        10  DLV-SLT-DD              PIC 9(02).
000340    05  DLV-SLT-HOUR                PIC 9(2).
000350    05  DLV-SLT-CAPACITY-REM        PIC 9(3).
000360    05  FILLER                      PIC X(01).
