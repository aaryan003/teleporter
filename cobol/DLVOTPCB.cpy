000100*****************************************************************
000110*                                                               *
000120* COPY BOOK NAME = DLVOTPCB                                    *
000130*                                                               *
000140* DESCRIPTIVE NAME = Parcel Delivery Batch Suite -             *
000150*                     One-time-code table entry                 *
000160*                                                               *
000170* FUNCTION =                                                   *
000180*      Describes one entry of the in-memory OTP table kept by  *
000190*      the handover-verification subprogram (DLVOTP01).  Not   *
000200*      a file record - COPYd into WORKING-STORAGE under an     *
000210*      OCCURS clause.                                           *
000220*---------------------------------------------------------------*
000230*                                                               *
000240* CHANGE ACTIVITY :                                            *
000250*                                                               *
000260*   PN= REASON   REL DATE   PGMR : REMARKS                     *
000270*   $D0= CR-1160 1.0 950109 TDM  : BASE - OTP ENTRY CREATED     *
000280*                                                               *
000290*****************************************************************
000300    05  DLV-OTP-KEY                 PIC X(20).
000310    05  DLV-OTP-CODE                PIC X(06).
000320    05  DLV-OTP-CODE-R REDEFINES DLV-OTP-CODE.
000330        10  DLV-OTP-CODE-NUM        PIC 9(06).
000340    05  DLV-OTP-EXPIRES-DATE        PIC 9(08).
000350    05  DLV-OTP-EXPIRES-TIME        PIC 9(06).
000360    05  DLV-OTP-IN-USE-FLAG         PIC X(01).
000370        88  DLV-OTP-SLOT-IN-USE     VALUE 'Y'.
000380        88  DLV-OTP-SLOT-FREE       VALUE 'N'.
