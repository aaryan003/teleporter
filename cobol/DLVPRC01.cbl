000100 IDENTIFICATION DIVISION.
000110****************************************************************
000120* PROGRAM:  DLVPRC01
000130*           Order pricing run
000140*
000150* AUTHOR :  R. W. KESTLE
000160*           DISPATCH DATA CENTER
000170*
000180* READS THE ORDERS FILE AND WRITES A PRICED-ORDERS FILE
000190* ONE PRICED-ORDER RECORD IS PRODUCED FOR EACH ORDER RECORD.
000200*
000210* PROCESSING:
000220*   FOR EACH ORDER -
000230*      - CALL DLVPRC02 TO GET THE GREAT-CIRCLE DISTANCE
000240*      - PRICE THE ORDER PER THE DISPATCH RATE TABLE
000250*      - WRITE ONE PRICED-ORDER RECORD
000260*   AT END OF FILE, DISPLAY THE RECORD COUNT AND GRAND TOTAL.
000270****************************************************************
000280 PROGRAM-ID.             DLVPRC01.
000290 AUTHOR.                 R. W. KESTLE.
000300 INSTALLATION.           DISPATCH DATA CENTER.
000310 DATE-WRITTEN.           JUNE 1987.
000320 DATE-COMPILED.
000330 SECURITY.               NONE.
000340*
000350*    CHANGE ACTIVITY
000360*
000370*    DATE    PGMR  CR-NBR   DESCRIPTION
000380*    ------- ----  -------  ---------------------------------
000390*    870601  RWK   CR-0411  BASE - ORDER PRICING RUN
000400*    870613  RWK   CR-0418  DROVE RATE TABLE OUT TO DLVCOMCB
000410*    900418  DPS   CR-0713  ADD SUBSCRIPTION-FREE WAIVER RULE
000420*    930912  TDM   CR-1009  ADD SURGE MULTIPLIER TO PRICING
000430*    951030  TDM   CR-1168  CALL DLVPRC02 FOR HAVERSINE DIST.
000440*    990108  DPS   CR-1298  Y2K - NO DATE ARITHMETIC IN THIS RUN
000450*    020715  JTM   CR-1402  GRAND TOTAL NOW CARRIES 2 DECIMALS
000460*    050511  JTM   CR-1455  ROUND HALF-AWAY-FROM-ZERO THROUGHOUT
000461*    080214  JTM   CR-1483  CR-1455 MISSED THE FINAL NARROWING -
000462*                           BASE/TOTAL COST MOVE TO THE 2-DECIMAL
000463*                           OUTPUT RECORD WAS STILL TRUNCATING.
000464*                           CHANGED TO COMPUTE ... ROUNDED.
000470*
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SOURCE-COMPUTER.        IBM-370.
000510 OBJECT-COMPUTER.        IBM-370.
000520 SPECIAL-NAMES.
000530     C01 IS TOP-OF-FORM.
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560     SELECT ORDERS-FILE       ASSIGN TO ORDFILE
000570         ACCESS IS SEQUENTIAL
000580         FILE STATUS IS WS-ORDFILE-STATUS.
000590     SELECT PRICED-ORDERS-FILE ASSIGN TO PRCFILE
000600         ACCESS IS SEQUENTIAL
000610         FILE STATUS IS WS-PRCFILE-STATUS.
000620*
000630 DATA DIVISION.
000640 FILE SECTION.
000650*
000660 FD  ORDERS-FILE
000670     LABEL RECORDS ARE STANDARD
000680     BLOCK CONTAINS 0
000690     RECORDING MODE IS F.
000700     COPY DLVORDCB.
000710*
000720 FD  PRICED-ORDERS-FILE
000730     LABEL RECORDS ARE STANDARD
000740     BLOCK CONTAINS 0
000750     RECORDING MODE IS F.
000760     COPY DLVPRCCB.
000770*
000780 WORKING-STORAGE SECTION.
000790*
000800 01  WS-FIELDS.
000810     05  WS-ORDFILE-STATUS       PIC X(02)  VALUE SPACES.
000820     05  WS-PRCFILE-STATUS       PIC X(02)  VALUE SPACES.
000830     05  WS-ORDERS-EOF           PIC X(01)  VALUE 'N'.
000840         88  WS-NO-MORE-ORDERS   VALUE 'Y'.
000850*
000860     05  FILLER                    PIC X(02).
000870 01  WS-RATE-WORK.
000880     COPY DLVCOMCB.
000890*
000900    05  FILLER                    PIC X(02).
000910 01  WS-COUNTERS.
000920     05  WS-ORDERS-READ          PIC S9(7)  COMP  VALUE +0.
000930     05  WS-ORDERS-PRICED        PIC S9(7)  COMP  VALUE +0.
000940     05  WS-VEH-TBL-IDX          PIC S9(3)  COMP  VALUE +0.
000950     05  WS-TIM-TBL-IDX          PIC S9(3)  COMP  VALUE +0.
000960*
000970     05  FILLER                    PIC X(02).
000980 01  WS-GRAND-TOTALS.
000990     05  WS-GRAND-TOTAL-COST     PIC S9(9)V99 COMP-3 VALUE +0.
001000*
001010     05  FILLER                    PIC X(02).
001020 01  WS-CALC-WORK.
001030     05  WS-COORD-PARMS.
001040         10  WS-CALC-PICKUP-LAT  PIC S9(3)V9(6).
001050         10  WS-CALC-PICKUP-LNG  PIC S9(3)V9(6).
001060         10  WS-CALC-DROP-LAT    PIC S9(3)V9(6).
001070         10  WS-CALC-DROP-LNG    PIC S9(3)V9(6).
001080     05  WS-DIST-RESULT.
001090         10  WS-CALC-DISTANCE-KM PIC 9(6)V99.
001100     05  WS-VEH-MULT-WORK        PIC 9V99     COMP-3.
001110     05  WS-TIM-FACTOR-WORK      PIC 9V99     COMP-3.
001120     05  WS-BASE-COST-WORK       PIC S9(8)V9999 COMP-3.
001130     05  WS-BASE-COST-WORK-R REDEFINES WS-BASE-COST-WORK.
001140         10  FILLER              PIC S9(8).
001150         10  WS-BASE-COST-FRAC   PIC V9999.
001160     05  WS-AFTER-BATCH-WORK     PIC S9(8)V9999 COMP-3.
001170     05  WS-SURGED-WORK          PIC S9(8)V9999 COMP-3.
001180     05  WS-SUBTOTAL-WORK        PIC S9(8)V9999 COMP-3.
001190     05  WS-TOTAL-COST-WORK      PIC S9(8)V9999 COMP-3.
001191*
001192 01  WS-ORDERS-READ-EDIT-AREA    PIC S9(7) COMP VALUE +0.
001193 01  WS-ORDERS-READ-EDIT-R REDEFINES WS-ORDERS-READ-EDIT-AREA.
001194     05  WS-ORDERS-READ-DISPLAY  PIC S9(7).
001195 01  WS-ORDERS-PRICED-EDIT-AREA  PIC S9(7) COMP VALUE +0.
001196 01  WS-ORDERS-PRICED-EDIT-R REDEFINES WS-ORDERS-PRICED-EDIT-AREA.
001197     05  WS-ORDERS-PRICED-DISPLAY PIC S9(7).
001200*
001210****************************************************************
001220 PROCEDURE DIVISION.
001230****************************************************************
001240*
001250 000-MAIN.
001260     DISPLAY 'DLVPRC01 - ORDER PRICING RUN STARTING'.
001270     PERFORM 500-INIT-RATE-TABLES.
001280     PERFORM 900-OPEN-FILES.
001290     PERFORM 100-PROCESS-ORDERS THROUGH 100-EXIT
001300         UNTIL WS-NO-MORE-ORDERS.
001310     PERFORM 800-DISPLAY-TOTALS.
001320     PERFORM 905-CLOSE-FILES.
001330     DISPLAY 'DLVPRC01 - ORDER PRICING RUN COMPLETE'.
001340     GOBACK.
001350*
001360 100-PROCESS-ORDERS.
001370     PERFORM 700-READ-ORDERS-FILE.
001380     IF WS-NO-MORE-ORDERS
001390         GO TO 100-EXIT
001400     END-IF.
001410     ADD +1 TO WS-ORDERS-READ.
001420     PERFORM 200-CALC-DISTANCE.
001430     PERFORM 300-PRICE-THE-ORDER.
001440     PERFORM 400-WRITE-PRICED-ORDER.
001450     ADD +1 TO WS-ORDERS-PRICED.
001460 100-EXIT.
001470     EXIT.
001480*
001490 200-CALC-DISTANCE.
001500     MOVE DLV-ORD-PICKUP-LAT TO WS-CALC-PICKUP-LAT.
001510     MOVE DLV-ORD-PICKUP-LNG TO WS-CALC-PICKUP-LNG.
001520     MOVE DLV-ORD-DROP-LAT   TO WS-CALC-DROP-LAT.
001530     MOVE DLV-ORD-DROP-LNG   TO WS-CALC-DROP-LNG.
001540     CALL 'DLVPRC02' USING WS-COORD-PARMS, WS-DIST-RESULT.
001550     MOVE WS-CALC-DISTANCE-KM TO DLV-PRC-DISTANCE-KM.
001560*
001570 300-PRICE-THE-ORDER.
001580     PERFORM 310-LOOKUP-VEHICLE-MULT.
001590     PERFORM 320-LOOKUP-TIME-FACTOR.
001600     COMPUTE WS-BASE-COST-WORK ROUNDED =
001610         WS-CALC-DISTANCE-KM * DLV-RATE-PER-KM
001620             * WS-VEH-MULT-WORK * WS-TIM-FACTOR-WORK.
001630     IF WS-BASE-COST-WORK < DLV-MIN-CHARGE
001640         MOVE DLV-MIN-CHARGE TO WS-BASE-COST-WORK
001650     END-IF.
001660     IF DLV-ORD-BATCH-ELIG
001670         COMPUTE WS-AFTER-BATCH-WORK ROUNDED =
001680             WS-BASE-COST-WORK -
001690             (WS-BASE-COST-WORK * DLV-BATCH-DISCOUNT-PCT / 100)
001700     ELSE
001710         MOVE WS-BASE-COST-WORK TO WS-AFTER-BATCH-WORK
001720     END-IF.
001730     COMPUTE WS-SURGED-WORK ROUNDED =
001740         WS-AFTER-BATCH-WORK * DLV-ORD-SURGE-MULT.
001750     COMPUTE WS-SUBTOTAL-WORK ROUNDED =
001760         WS-SURGED-WORK + DLV-ORD-ADDONS-COST.
001770     IF DLV-ORD-SUBS-FREE
001780         MOVE ZERO TO WS-TOTAL-COST-WORK
001790     ELSE
001800         MOVE WS-SUBTOTAL-WORK TO WS-TOTAL-COST-WORK
001810     END-IF.
001820     MOVE DLV-ORD-NUMBER      TO DLV-PRC-ORDER-NUMBER.
001825*    *** narrow the 4-decimal work fields to the 2-decimal output ***
001826*    *** record with ROUNDED - a bare MOVE here truncates instead ***
001827*    *** of rounding, per CR-1483 above.                          ***
001830     COMPUTE DLV-PRC-BASE-COST ROUNDED = WS-BASE-COST-WORK.
001840     MOVE DLV-ORD-ADDONS-COST TO DLV-PRC-ADDONS-COST.
001850     MOVE DLV-ORD-SURGE-MULT  TO DLV-PRC-SURGE-MULT.
001860     COMPUTE DLV-PRC-TOTAL-COST ROUNDED = WS-TOTAL-COST-WORK.
001870     ADD WS-TOTAL-COST-WORK TO WS-GRAND-TOTAL-COST.
001880*
001890 310-LOOKUP-VEHICLE-MULT.
001900     MOVE 1 TO WS-VEH-TBL-IDX.
001910     SET DLV-VEH-IDX TO 1.
001920     SEARCH DLV-VEHICLE-ENTRY
001930         AT END
001940             MOVE 1.00 TO WS-VEH-MULT-WORK
001950         WHEN DLV-VEH-CODE (DLV-VEH-IDX) = DLV-ORD-VEHICLE-TYPE
001960             MOVE DLV-VEH-MULT (DLV-VEH-IDX) TO WS-VEH-MULT-WORK
001970     END-SEARCH.
001980*
001990 320-LOOKUP-TIME-FACTOR.
002000     SET DLV-TIM-IDX TO 1.
002010     SEARCH DLV-TIME-ENTRY
002020         AT END
002030             MOVE 1.00 TO WS-TIM-FACTOR-WORK
002040         WHEN DLV-TIM-CODE (DLV-TIM-IDX) = DLV-ORD-TIME-TYPE
002050             MOVE DLV-TIM-FACTOR (DLV-TIM-IDX) TO WS-TIM-FACTOR-WORK
002060     END-SEARCH.
002070*
002080 400-WRITE-PRICED-ORDER.
002090     WRITE DLV-PRICED-ORDER-REC.
002100     IF WS-PRCFILE-STATUS NOT = '00'
002110         DISPLAY 'DLVPRC01 - WRITE ERROR, STATUS = '
002120             WS-PRCFILE-STATUS
002130     END-IF.
002140*
002150 500-INIT-RATE-TABLES.
002160*    *** loaded here instead of by VALUE clause - this shop's   ***
002170*    *** COMP-3 table entries can't be VALUE-initialised direct ***
002180     MOVE 'BIKE' TO DLV-VEH-CODE (1).
002190     MOVE 1.00   TO DLV-VEH-MULT (1).
002200     MOVE 'AUTO' TO DLV-VEH-CODE (2).
002210     MOVE 1.30   TO DLV-VEH-MULT (2).
002220     MOVE 'VAN '  TO DLV-VEH-CODE (3).
002230     MOVE 1.60   TO DLV-VEH-MULT (3).
002240     MOVE 'STANDARD' TO DLV-TIM-CODE (1).
002250     MOVE 1.00       TO DLV-TIM-FACTOR (1).
002260     MOVE 'EXPRESS ' TO DLV-TIM-CODE (2).
002270     MOVE 1.80       TO DLV-TIM-FACTOR (2).
002280     MOVE 'SAME-DAY' TO DLV-TIM-CODE (3).
002290     MOVE 1.30       TO DLV-TIM-FACTOR (3).
002300     MOVE 'NEXT-DAY' TO DLV-TIM-CODE (4).
002310     MOVE 0.90       TO DLV-TIM-FACTOR (4).
002320*
002330 700-READ-ORDERS-FILE.
002340     READ ORDERS-FILE
002350         AT END MOVE 'Y' TO WS-ORDERS-EOF
002360     END-READ.
002370     IF WS-ORDFILE-STATUS NOT = '00' AND WS-ORDFILE-STATUS NOT = '10'
002380         DISPLAY 'DLVPRC01 - READ ERROR, STATUS = '
002390             WS-ORDFILE-STATUS
002400         MOVE 'Y' TO WS-ORDERS-EOF
002410     END-IF.
002420*
002430 800-DISPLAY-TOTALS.
002431     MOVE WS-ORDERS-READ   TO WS-ORDERS-READ-EDIT-AREA.
002432     MOVE WS-ORDERS-PRICED TO WS-ORDERS-PRICED-EDIT-AREA.
002440     DISPLAY 'DLVPRC01 - ORDERS READ    = '
002441         WS-ORDERS-READ-DISPLAY.
002450     DISPLAY 'DLVPRC01 - ORDERS PRICED  = '
002451         WS-ORDERS-PRICED-DISPLAY.
002460     DISPLAY 'DLVPRC01 - GRAND TOTAL    = ' WS-GRAND-TOTAL-COST.
002470*
002480 900-OPEN-FILES.
002490     OPEN INPUT  ORDERS-FILE.
002500     IF WS-ORDFILE-STATUS NOT = '00'
002510         DISPLAY 'DLVPRC01 - ORDERS-FILE OPEN ERROR, STATUS = '
002520             WS-ORDFILE-STATUS
002530         GOBACK
002540     END-IF.
002550     OPEN OUTPUT PRICED-ORDERS-FILE.
002560     IF WS-PRCFILE-STATUS NOT = '00'
002570         DISPLAY 'DLVPRC01 - PRICED-ORDERS-FILE OPEN ERROR, STATUS = '
002580             WS-PRCFILE-STATUS
002590         GOBACK
002600     END-IF.
002610*
002620 905-CLOSE-FILES.
002630     CLOSE ORDERS-FILE.
002640     CLOSE PRICED-ORDERS-FILE.
002650*
002660*  END OF PROGRAM DLVPRC01
