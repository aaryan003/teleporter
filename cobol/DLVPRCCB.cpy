000100*****************************************************************
000110*                                                               *
000120* COPY BOOK NAME = DLVPRCCB                                    *
000130*                                                               *
000140* DESCRIPTIVE NAME = Parcel Delivery Batch Suite -             *
000150*                     Priced-order output record                *
000160*                                                               *
000170* FUNCTION =                                                   *
000180*      Describes one priced order as written to the            *
000190*      PRICED-ORDERS file by the pricing run (DLVPRC01).        *
000200*---------------------------------------------------------------*
000210*                                                               *
000220* CHANGE ACTIVITY :                                            *
000230*                                                               *
000240*   PN= REASON   REL DATE   PGMR : REMARKS                     *
000250*   $D0= CR-0411 1.0 870601 RWK  : BASE - RECORD CREATED        *
000260*   $P1= CR-1009 1.1 930912 TDM  : ADD SURGE MULTIPLIER FIELD   *
000270*                                                               *
000280*****************************************************************
00029001  DLV-PRICED-ORDER-REC.
000300    05  DLV-PRC-ORDER-NUMBER        PIC X(20).
000310    05  DLV-PRC-DISTANCE-KM         PIC 9(6)V99.
000320    05  DLV-PRC-BASE-COST           PIC 9(8)V99.
000330    05  DLV-PRC-ADDONS-COST         PIC 9(6)V99.
000340    05  DLV-PRC-SURGE-MULT          PIC 9V99.
000350    05  DLV-PRC-TOTAL-COST          PIC 9(8)V99.
000360    05  DLV-PRC-TOTAL-COST-R REDEFINES DLV-PRC-TOTAL-COST.
000370        10  DLV-PRC-TOT-WHOLE       PIC 9(08).
000380        10  DLV-PRC-TOT-CENTS       PIC 9(02).
000390    05  FILLER                      PIC X(01).
