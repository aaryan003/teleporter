000100*****************************************************************
000110*                                                               *
000120* COPY BOOK NAME = DLVRIDCB                                    *
000130*                                                               *
000140* DESCRIPTIVE NAME = Parcel Delivery Batch Suite -             *
000150*                     Rider master record                      *
000160*                                                               *
000170* FUNCTION =                                                   *
000180*      Describes one rider as carried on the RIDERS file.      *
000190*      Extended by the application review run (DLVAPP01) when  *
000200*      a rider is approved; read by the KPI/revenue run         *
000210*      (DLVKPI01).                                              *
000220*                                                               *
000230*      This layout began life as the logical locking record    *
000240*      used to serialise account updates; the owner/timestamp   *
000250*      shape carries over to the rider's current assignment.    *
000260*---------------------------------------------------------------*
000270*                                                               *
000280* CHANGE ACTIVITY :                                            *
000290*                                                               *
000300*   PN= REASON   REL DATE   PGMR : REMARKS                     *
000310*   $D0= CR-0420 1.0 870615 RWK  : BASE - RIDER RECORD CREATED  *
000320*   $P1= CR-0811 1.1 910330 DPS  : ADD MAX-CAPACITY/CURRENT-LOAD*
000330*   $P2= CR-1140 1.2 940815 TDM  : ADD RATING FIELD             *
000340*                                                               *
000350*****************************************************************
00036001  DLV-RIDER-REC.
000370    05  DLV-RID-EMPLOYEE-ID         PIC X(12).
000380    05  DLV-RID-EMPLOYEE-ID-R REDEFINES DLV-RID-EMPLOYEE-ID.
000390        10  DLV-RID-EMP-PREFIX      PIC X(04).
000400        10  DLV-RID-EMP-CITY3       PIC X(03).
000410        10  DLV-RID-EMP-DASH        PIC X(01).
000420        10  DLV-RID-EMP-SEQ         PIC X(04).
000430    05  DLV-RID-FULL-NAME           PIC X(30).
000440    05  DLV-RID-VEHICLE-TYPE        PIC X(04).
000450    05  DLV-RID-STATUS              PIC X(12).
000460        88  DLV-RID-OFF-DUTY        VALUE 'OFF-DUTY'.
000470        88  DLV-RID-ON-DUTY         VALUE 'ON-DUTY'.
000480        88  DLV-RID-ON-PICKUP       VALUE 'ON-PICKUP'.
000490        88  DLV-RID-ON-DELIVERY     VALUE 'ON-DELIVERY'.
000500    05  DLV-RID-MAX-CAPACITY        PIC 9(3).
000510    05  DLV-RID-CURRENT-LOAD        PIC 9(3).
000520    05  DLV-RID-RATING              PIC 9V99.
000530    05  DLV-RID-TOTAL-DELIVS        PIC 9(5).
000540    05  FILLER                      PIC X(01).
