000100 IDENTIFICATION DIVISION.
000110****************************************************************
000120* PROGRAM:  DLVPRC02
000130*           Great-circle distance subroutine
000140*
000150* AUTHOR :  R. W. KESTLE
000160*           DATA PROCESSING
000170*
000180* Subroutine that calculates the great-circle (haversine)
000190* distance in kilometres between a pickup point and a drop
000200* point, given as signed decimal degrees.  Called once per
000210* order by the pricing driver, DLVPRC01.
000220*
000230* This shop's compiler has no intrinsic FUNCTION verb, so SIN,
000240* COS, SQRT and ATAN are each built up below from a fixed
000250* number of Taylor-series terms / Newton iterations.  Do not
000260* "simplify" this with FUNCTION calls - it will not compile on
000270* the production LPAR.
000280****************************************************************
000290* Linkage:
000300*      parameters:
000310*        1: Coordinate pair   (passed and not changed)
000320*        2: Distance result   (passed and modified)
000330****************************************************************
000340 PROGRAM-ID.             DLVPRC02.
000350 AUTHOR.                 R. W. KESTLE.
000360 INSTALLATION.           DISPATCH DATA CENTER.
000370 DATE-WRITTEN.           JUNE 1987.
000380 DATE-COMPILED.
000390 SECURITY.               NONE.
000400*
000410*    CHANGE ACTIVITY
000420*
000430*    DATE    PGMR  CR-NBR   DESCRIPTION
000440*    ------- ----  -------  ---------------------------------
000450*    870601  RWK   CR-0411  BASE - NEAREST-WAREHOUSE DISTANCE
000460*    870615  RWK   CR-0420  RENAMED FOR ORDER PRICING SUBSYS
000470*    881102  RWK   CR-0602  CARRY 6 DECIMALS THRU TRIG SERIES
000480*    910227  DPS   CR-0955  ADD BOUNDS CHECK ON HAV-A (0..1)
000490*    940815  TDM   CR-1140  REDUCE ATAN ARGUMENT >1 VIA IDENTITY
000500*    990108  DPS   CR-1298  Y2K REVIEW - NO DATE FIELDS, NO CHG
000510*    020715  JTM   CR-1402  ADDED EARTH RADIUS AS A WS CONSTANT
000520*    050511  JTM   CR-1455  TIGHTENED SQRT INITIAL GUESS
000530*
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SOURCE-COMPUTER.        IBM-370.
000570 OBJECT-COMPUTER.        IBM-370.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM.
000600*
000610 DATA DIVISION.
000620 WORKING-STORAGE SECTION.
000630*
000640 01  WS-PROGRAM-STATUS           PIC X(30)  VALUE SPACES.
000650 01  WS-FIRST-TIME-SW            PIC X      VALUE 'Y'.
000660*
000670 01  WS-MATH-CONSTANTS.
000680     05  WS-PI                   PIC 9V9(9)   COMP-3
000690                                  VALUE 3.141592654.
000700     05  WS-HALF-PI              PIC 9V9(9)   COMP-3
000710                                  VALUE 1.570796327.
000720     05  WS-EARTH-RADIUS-KM      PIC 9(4)V9(4) COMP-3
000730                                  VALUE 6371.0000.
000740*
000750     05  FILLER                    PIC X(02).
000760 01  WS-HAVERSINE-WORK.
000770     05  WS-LAT1-RAD              PIC S9(3)V9(9) COMP-3.
000780     05  WS-LAT2-RAD              PIC S9(3)V9(9) COMP-3.
000790     05  WS-DLAT-RAD              PIC S9(3)V9(9) COMP-3.
000800     05  WS-DLNG-RAD              PIC S9(3)V9(9) COMP-3.
000810     05  WS-HALF-DLAT             PIC S9(3)V9(9) COMP-3.
000820     05  WS-HALF-DLNG             PIC S9(3)V9(9) COMP-3.
000830     05  WS-SIN-HALF-DLAT         PIC S9(3)V9(9) COMP-3.
000840     05  WS-SIN-HALF-DLNG         PIC S9(3)V9(9) COMP-3.
000850     05  WS-COS-LAT1              PIC S9(3)V9(9) COMP-3.
000860     05  WS-COS-LAT2              PIC S9(3)V9(9) COMP-3.
000870     05  WS-HAV-A                 PIC S9(3)V9(9) COMP-3.
000871     05  WS-HAV-A-R REDEFINES WS-HAV-A.
000872         10  FILLER               PIC S9(3).
000873         10  WS-HAV-A-FRAC        PIC V9(9).
000880     05  WS-ONE-MINUS-A           PIC S9(3)V9(9) COMP-3.
000890     05  WS-SQRT-A                PIC S9(3)V9(9) COMP-3.
000900     05  WS-SQRT-1MA              PIC S9(3)V9(9) COMP-3.
000910     05  WS-ATAN-RESULT           PIC S9(3)V9(9) COMP-3.
000920*
000930     05  FILLER                    PIC X(02).
000940 01  WS-SERIES-WORK.
000950     05  WS-SER-ARG               PIC S9(3)V9(9) COMP-3.
000960     05  WS-SER-X2                PIC S9(3)V9(9) COMP-3.
000970     05  WS-SER-X3                PIC S9(3)V9(9) COMP-3.
000980     05  WS-SER-X5                PIC S9(3)V9(9) COMP-3.
000990     05  WS-SER-X7                PIC S9(3)V9(9) COMP-3.
001000     05  WS-SER-X9                PIC S9(3)V9(9) COMP-3.
001010     05  WS-SER-X11               PIC S9(3)V9(9) COMP-3.
001020     05  WS-SER-X13               PIC S9(3)V9(9) COMP-3.
001030     05  WS-SER-RESULT            PIC S9(3)V9(9) COMP-3.
001040*
001050     05  FILLER                    PIC X(02).
001060 01  WS-SQRT-WORK.
001070     05  WS-SQR-ARG               PIC S9(3)V9(9) COMP-3.
001080     05  WS-SQR-GUESS             PIC S9(3)V9(9) COMP-3.
001090     05  WS-SQR-RESULT            PIC S9(3)V9(9) COMP-3.
001091     05  WS-SQR-RESULT-R REDEFINES WS-SQR-RESULT.
001092         10  FILLER               PIC S9(3).
001093         10  WS-SQR-RESULT-FRAC   PIC V9(9).
001100*
001110     05  FILLER                    PIC X(02).
001120 01  WS-ATAN-WORK.
001130     05  WS-ATN-ARG               PIC S9(3)V9(9) COMP-3.
001140     05  WS-ATN-INVERTED-SW       PIC X          VALUE 'N'.
001150         88  WS-ATN-WAS-INVERTED  VALUE 'Y'.
001160     05  WS-ATN-SERIES-RESULT     PIC S9(3)V9(9) COMP-3.
001161     05  WS-ATN-SERIES-RESULT-R REDEFINES WS-ATN-SERIES-RESULT.
001162         10  FILLER               PIC S9(3).
001163         10  WS-ATN-SERIES-FRAC   PIC V9(9).
001170*
001180     05  FILLER                    PIC X(02).
001190 LINKAGE SECTION.
001200*
001210 01  LK-COORD-PAIR.
001220     05  LK-PICKUP-LAT            PIC S9(3)V9(6).
001230     05  LK-PICKUP-LNG            PIC S9(3)V9(6).
001240     05  LK-DROP-LAT              PIC S9(3)V9(6).
001250     05  LK-DROP-LNG              PIC S9(3)V9(6).
001260*
001270 01  LK-DISTANCE-RESULT.
001280     05  LK-DISTANCE-KM           PIC 9(6)V99.
001290*
001300****************************************************************
001310 PROCEDURE DIVISION USING LK-COORD-PAIR, LK-DISTANCE-RESULT.
001320*
001330 000-MAIN.
001340     MOVE 'DLVPRC02 STARTED' TO WS-PROGRAM-STATUS.
001350     PERFORM 100-CALC-HAVERSINE.
001360     MOVE 'DLVPRC02 ENDED'   TO WS-PROGRAM-STATUS.
001370     GOBACK.
001380*
001390 100-CALC-HAVERSINE.
001400*    *** Convert both points and the deltas to radians ***
001410     COMPUTE WS-LAT1-RAD  = LK-PICKUP-LAT * WS-PI / 180.
001420     COMPUTE WS-LAT2-RAD  = LK-DROP-LAT   * WS-PI / 180.
001430     COMPUTE WS-DLAT-RAD  =
001440         (LK-DROP-LAT - LK-PICKUP-LAT) * WS-PI / 180.
001450     COMPUTE WS-DLNG-RAD  =
001460         (LK-DROP-LNG - LK-PICKUP-LNG) * WS-PI / 180.
001470     COMPUTE WS-HALF-DLAT = WS-DLAT-RAD / 2.
001480     COMPUTE WS-HALF-DLNG = WS-DLNG-RAD / 2.
001490*    *** sin(half delta lat), sin(half delta lng) ***
001500     MOVE WS-HALF-DLAT TO WS-SER-ARG.
001510     PERFORM 200-CALC-SINE.
001520     MOVE WS-SER-RESULT TO WS-SIN-HALF-DLAT.
001530     MOVE WS-HALF-DLNG TO WS-SER-ARG.
001540     PERFORM 200-CALC-SINE.
001550     MOVE WS-SER-RESULT TO WS-SIN-HALF-DLNG.
001560*    *** cos(lat1), cos(lat2) ***
001570     MOVE WS-LAT1-RAD TO WS-SER-ARG.
001580     PERFORM 300-CALC-COSINE.
001590     MOVE WS-SER-RESULT TO WS-COS-LAT1.
001600     MOVE WS-LAT2-RAD TO WS-SER-ARG.
001610     PERFORM 300-CALC-COSINE.
001620     MOVE WS-SER-RESULT TO WS-COS-LAT2.
001630*    *** a = sin2(half dlat) + cos(lat1)*cos(lat2)*sin2(half dlng) ***
001640     COMPUTE WS-HAV-A =
001650         (WS-SIN-HALF-DLAT * WS-SIN-HALF-DLAT) +
001660         (WS-COS-LAT1 * WS-COS-LAT2 *
001670          WS-SIN-HALF-DLNG * WS-SIN-HALF-DLNG).
001680     IF WS-HAV-A < 0
001690         MOVE 0 TO WS-HAV-A
001700     END-IF.
001710     IF WS-HAV-A > 1
001720         MOVE 1 TO WS-HAV-A
001730     END-IF.
001740     COMPUTE WS-ONE-MINUS-A = 1 - WS-HAV-A.
001750*    *** c = 2 * atan2(sqrt(a), sqrt(1-a)) ***
001760     MOVE WS-HAV-A TO WS-SQR-ARG.
001770     PERFORM 400-CALC-SQRT.
001780     MOVE WS-SQR-RESULT TO WS-SQRT-A.
001790     MOVE WS-ONE-MINUS-A TO WS-SQR-ARG.
001800     PERFORM 400-CALC-SQRT.
001810     MOVE WS-SQR-RESULT TO WS-SQRT-1MA.
001820     IF WS-SQRT-1MA = 0
001830         MOVE WS-HALF-PI TO WS-ATAN-RESULT
001840     ELSE
001850         COMPUTE WS-ATN-ARG = WS-SQRT-A / WS-SQRT-1MA
001860         PERFORM 500-CALC-ATAN
001870         MOVE WS-ATN-SERIES-RESULT TO WS-ATAN-RESULT
001880     END-IF.
001890     COMPUTE LK-DISTANCE-KM ROUNDED =
001900         WS-EARTH-RADIUS-KM * 2 * WS-ATAN-RESULT.
001910 100-EXIT.
001920     EXIT.
001930*
001940 200-CALC-SINE.
001950*    *** sin(x) = x - x3/3! + x5/5! - x7/7! + x9/9! - x11/11! ***
001960     COMPUTE WS-SER-X2  = WS-SER-ARG * WS-SER-ARG.
001970     COMPUTE WS-SER-X3  = WS-SER-X2  * WS-SER-ARG.
001980     COMPUTE WS-SER-X5  = WS-SER-X3  * WS-SER-X2.
001990     COMPUTE WS-SER-X7  = WS-SER-X5  * WS-SER-X2.
002000     COMPUTE WS-SER-X9  = WS-SER-X7  * WS-SER-X2.
002010     COMPUTE WS-SER-X11 = WS-SER-X9  * WS-SER-X2.
002020     COMPUTE WS-SER-RESULT =
002030         WS-SER-ARG
002040         - (WS-SER-X3  / 6)
002050         + (WS-SER-X5  / 120)
002060         - (WS-SER-X7  / 5040)
002070         + (WS-SER-X9  / 362880)
002080         - (WS-SER-X11 / 39916800).
002090 200-EXIT.
002100     EXIT.
002110*
002120 300-CALC-COSINE.
002130*    *** cos(x) = 1 - x2/2! + x4/4! - x6/6! + x8/8! - x10/10! ***
002140     COMPUTE WS-SER-X2  = WS-SER-ARG * WS-SER-ARG.
002150     COMPUTE WS-SER-X3  = WS-SER-X2  * WS-SER-X2.
002160     COMPUTE WS-SER-X5  = WS-SER-X3  * WS-SER-X2.
002170     COMPUTE WS-SER-X7  = WS-SER-X5  * WS-SER-X2.
002180     COMPUTE WS-SER-RESULT =
002190         1
002200         - (WS-SER-X2 / 2)
002210         + (WS-SER-X3 / 24)
002220         - (WS-SER-X5 / 720)
002230         + (WS-SER-X7 / 40320).
002240 300-EXIT.
002250     EXIT.
002260*
002270 400-CALC-SQRT.
002280*    *** Newton-Raphson: guess(n+1) = (guess(n) + a/guess(n)) / 2 ***
002290     IF WS-SQR-ARG = 0
002300         MOVE 0 TO WS-SQR-RESULT
002310     ELSE
002320         COMPUTE WS-SQR-GUESS = (WS-SQR-ARG + 1) / 2
002330         PERFORM 410-SQRT-ITERATE
002340         PERFORM 410-SQRT-ITERATE
002350         PERFORM 410-SQRT-ITERATE
002360         PERFORM 410-SQRT-ITERATE
002370         PERFORM 410-SQRT-ITERATE
002380         PERFORM 410-SQRT-ITERATE
002390         MOVE WS-SQR-GUESS TO WS-SQR-RESULT
002400     END-IF.
002410 400-EXIT.
002420     EXIT.
002430*
002440 410-SQRT-ITERATE.
002450     COMPUTE WS-SQR-GUESS ROUNDED =
002460         (WS-SQR-GUESS + (WS-SQR-ARG / WS-SQR-GUESS)) / 2.
002470*
002480 500-CALC-ATAN.
002490*    *** atan(x) = pi/2 - atan(1/x) when x > 1, to keep the  ***
002500*    *** series argument inside its fast-converging range.  ***
002510     MOVE 'N' TO WS-ATN-INVERTED-SW.
002520     IF WS-ATN-ARG > 1
002530         COMPUTE WS-ATN-ARG = 1 / WS-ATN-ARG
002540         MOVE 'Y' TO WS-ATN-INVERTED-SW
002550     END-IF.
002560     PERFORM 510-ATAN-SERIES.
002570     IF WS-ATN-WAS-INVERTED
002580         COMPUTE WS-ATN-SERIES-RESULT =
002590             WS-HALF-PI - WS-ATN-SERIES-RESULT
002600     END-IF.
002610 500-EXIT.
002620     EXIT.
002630*
002640 510-ATAN-SERIES.
002650*    *** atan(x) = x-x3/3+x5/5-x7/7+x9/9-x11/11+x13/13          ***
002660     COMPUTE WS-SER-X2  = WS-ATN-ARG * WS-ATN-ARG.
002670     COMPUTE WS-SER-X3  = WS-SER-X2  * WS-ATN-ARG.
002680     COMPUTE WS-SER-X5  = WS-SER-X3  * WS-SER-X2.
002690     COMPUTE WS-SER-X7  = WS-SER-X5  * WS-SER-X2.
002700     COMPUTE WS-SER-X9  = WS-SER-X7  * WS-SER-X2.
002710     COMPUTE WS-SER-X11 = WS-SER-X9  * WS-SER-X2.
002720     COMPUTE WS-SER-X13 = WS-SER-X11 * WS-SER-X2.
002730     COMPUTE WS-ATN-SERIES-RESULT =
002740         WS-ATN-ARG
002750         - (WS-SER-X3  / 3)
002760         + (WS-SER-X5  / 5)
002770         - (WS-SER-X7  / 7)
002780         + (WS-SER-X9  / 9)
002790         - (WS-SER-X11 / 11)
002800         + (WS-SER-X13 / 13).
002810*
002820*  END OF PROGRAM DLVPRC02
