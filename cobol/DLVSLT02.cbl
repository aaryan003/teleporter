000100 IDENTIFICATION DIVISION.
000110****************************************************************
000120* PROGRAM:  DLVSLT02
000130*           Pickup time-slot validation subroutine
000140*
000150* AUTHOR :  R. W. KESTLE
000160*           DISPATCH DATA CENTER
000170*
000180* CALLED BY THE ORDER-INTAKE FRONT END TO CHECK A CUSTOMER'S
000190* REQUESTED PICKUP SLOT (DATE/HOUR) AGAINST THE SAME CANDIDATE-
000200* DAY/HOUR RULES THE SLOT GENERATION RUN (DLVSLT01) USES TO
000210* EMIT SLOTS - THE REQUESTED SLOT IS VALID ONLY IF IT WOULD
000220* HAVE BEEN ONE OF THE SLOTS DLVSLT01 EMITS FOR THE SAME RUN
000230* DATE AND TIME (SEE DISPATCH-RULES MANUAL SECTION 4).
000240*
000250* THIS SUBROUTINE DOES NOT READ THE SLOTS FILE DLVSLT01 WRITES -
000260* IT RE-DERIVES THE SAME TWO CANDIDATE DAYS AND THEIR HOURS FROM
000270* THE RUN DATE/TIME PASSED IN, THE SAME WAY DLVSLT01 DOES, AND
000280* CHECKS THE REQUESTED DATE/HOUR AGAINST THEM.  KEEP THE CUTOFF,
000290* BUSINESS-HOUR AND WEEKEND-SKIP LOGIC HERE IN STEP WITH
000300* DLVSLT01'S 100-DETERMINE-FIRST-CANDIDATE/200-GENERATE-ONE-DAY
000310* IF EITHER ONE CHANGES.
000320****************************************************************
000330* Linkage:
000340*      parameters:
000350*        1: Validation request  (passed and not changed)
000360*        2: Validation result   (passed and modified)
000370****************************************************************
000380 PROGRAM-ID.             DLVSLT02.
000390 AUTHOR.                 R. W. KESTLE.
000400 INSTALLATION.           DISPATCH DATA CENTER.
000410 DATE-WRITTEN.           FEBRUARY 1988.
000420 DATE-COMPILED.
000430 SECURITY.               NONE.
000440*
000450*    CHANGE ACTIVITY
000460*
000470*    DATE    PGMR  CR-NBR   DESCRIPTION
000480*    ------- ----  -------  ---------------------------------
000490*    080410  JTM   CR-1491  BASE - SLOT REQUEST VALIDATION,
000500*                           SPLIT OUT OF DLVSLT01 SO THE
000510*                           INTAKE FRONT END CAN CALL IT
000520*                           WITHOUT RUNNING THE GENERATION
000530*                           BATCH ITSELF.
000532*    080629  JTM   CR-1493  PERFORM WITHOUT THROUGH ON A GO-TO-
000534*                           EXIT PARAGRAPH, 3 SITES - FIXED.
000540*
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SOURCE-COMPUTER.        IBM-370.
000580 OBJECT-COMPUTER.        IBM-370.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM.
000610*
000620 DATA DIVISION.
000630 WORKING-STORAGE SECTION.
000640*
000650 01  WS-PROGRAM-STATUS           PIC X(30)  VALUE SPACES.
000660*
000670 01  WS-RATE-WORK.
000680     COPY DLVCOMCB.
000690*
000700     05  FILLER                    PIC X(02).
000710 01  WS-COUNTERS.
000720     05  WS-DAYS-CHECKED          PIC S9(3) COMP VALUE +0.
000730     05  WS-HOUR-WORK             PIC S9(3) COMP VALUE +0.
000740*
000750     05  FILLER                    PIC X(02).
000760 01  WS-RUN-DATETIME.
000770     05  WS-RUN-DATE              PIC 9(08).
000780     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
000790         10  WS-RUN-CCYY          PIC 9(04).
000800         10  WS-RUN-MM            PIC 9(02).
000810         10  WS-RUN-DD            PIC 9(02).
000820     05  WS-RUN-TIME              PIC 9(06).
000830     05  WS-RUN-TIME-R REDEFINES WS-RUN-TIME.
000840         10  WS-RUN-HH            PIC 9(02).
000850         10  WS-RUN-MIN           PIC 9(02).
000860         10  WS-RUN-SEC           PIC 9(02).
000870*
000880     05  FILLER                    PIC X(02).
000890 01  WS-CANDIDATE-DATE.
000900     05  WS-CAND-DATE             PIC 9(08).
000910     05  WS-CAND-DATE-R REDEFINES WS-CAND-DATE.
000920         10  WS-CAND-CCYY         PIC 9(04).
000930         10  WS-CAND-MM           PIC 9(02).
000940         10  WS-CAND-DD           PIC 9(02).
000950     05  WS-CAND-IS-TODAY-SW      PIC X(01)  VALUE 'N'.
000960         88  WS-CAND-IS-TODAY      VALUE 'Y'.
000970*
000980     05  FILLER                    PIC X(02).
000990 01  WS-DAYS-IN-MONTH-TBL.
001000     05  WS-DIM-ENTRY              OCCURS 12 TIMES
001010                                     INDEXED BY WS-DIM-IDX
001020                                     PIC 9(02)  VALUE 31.
001030*
001040     05  FILLER                    PIC X(02).
001050 01  WS-ZELLER-WORK.
001060     05  WS-ZEL-Q                 PIC S9(4) COMP.
001070     05  WS-ZEL-M                 PIC S9(4) COMP.
001080     05  WS-ZEL-Y                 PIC S9(4) COMP.
001090     05  WS-ZEL-K                 PIC S9(4) COMP.
001100     05  WS-ZEL-J                 PIC S9(4) COMP.
001110     05  WS-ZEL-TERM1             PIC S9(6) COMP.
001120     05  WS-ZEL-TERM2             PIC S9(6) COMP.
001130     05  WS-ZEL-H                 PIC S9(4) COMP.
001140     05  WS-DOW-RESULT            PIC S9(1) COMP.
001150         88  WS-DOW-IS-WEEKEND     VALUES 0, 1.
001160*
001170     05  FILLER                    PIC X(02).
001180 01  WS-MISC-WORK.
001190     05  WS-LEAP-QUOT              PIC S9(4) COMP.
001200     05  WS-LEAP-REM               PIC S9(4) COMP.
001210     05  WS-DAYS-THIS-MONTH        PIC 9(02).
001220*
001230     05  FILLER                    PIC X(02).
001240 LINKAGE SECTION.
001250*
001260 01  LK-VALIDATE-REQUEST.
001270     05  LK-VAL-RUN-DATE          PIC 9(08).
001280     05  LK-VAL-RUN-TIME          PIC 9(06).
001290     05  LK-VAL-SLOT-DATE         PIC 9(08).
001300     05  LK-VAL-SLOT-HOUR         PIC 9(02).
001310*
001320 01  LK-VALIDATE-RESULT.
001330     05  LK-VAL-VALID-SW          PIC X(01).
001340         88  LK-VAL-IS-VALID       VALUE 'Y'.
001350         88  LK-VAL-NOT-VALID      VALUE 'N'.
001360*
001370****************************************************************
001380 PROCEDURE DIVISION USING LK-VALIDATE-REQUEST, LK-VALIDATE-RESULT.
001390*
001400 000-MAIN.
001410     MOVE 'DLVSLT02 STARTED' TO WS-PROGRAM-STATUS.
001420     PERFORM 500-INIT-DAYS-IN-MONTH.
001430     MOVE 'N' TO LK-VAL-VALID-SW.
001440     MOVE LK-VAL-RUN-DATE TO WS-RUN-DATE.
001450     MOVE LK-VAL-RUN-TIME TO WS-RUN-TIME.
001460     PERFORM 100-DETERMINE-FIRST-CANDIDATE.
001470     PERFORM 200-CHECK-ONE-DAY THROUGH 200-EXIT.
001480     IF NOT LK-VAL-IS-VALID
001490         PERFORM 250-ADVANCE-CANDIDATE-DAY
001500         PERFORM 200-CHECK-ONE-DAY THROUGH 200-EXIT
001510     END-IF.
001520     MOVE 'DLVSLT02 ENDED'   TO WS-PROGRAM-STATUS.
001530     GOBACK.
001540*
001550 100-DETERMINE-FIRST-CANDIDATE.
001560     MOVE WS-RUN-DATE TO WS-CAND-DATE.
001570     MOVE 'Y' TO WS-CAND-IS-TODAY-SW.
001580     IF WS-RUN-HH > DLV-CUTOFF-HOUR
001590         OR (WS-RUN-HH = DLV-CUTOFF-HOUR AND
001600             WS-RUN-MIN > DLV-CUTOFF-MINUTE)
001610         PERFORM 260-STEP-ONE-CALENDAR-DAY
001620         MOVE 'N' TO WS-CAND-IS-TODAY-SW
001630         PERFORM 300-CALC-DAY-OF-WEEK
001640         PERFORM 270-SKIP-WHILE-WEEKEND
001650     END-IF.
001660*
001670 200-CHECK-ONE-DAY.
001680*    *** re-derives the same day/hour set DLVSLT01's            ***
001690*    *** 200-GENERATE-ONE-DAY/210-EMIT-ONE-HOUR would emit for  ***
001700*    *** this candidate day, and checks the requested slot      ***
001710*    *** against it without actually writing anything.          ***
001720     PERFORM 300-CALC-DAY-OF-WEEK.
001730     IF WS-DOW-IS-WEEKEND
001740         GO TO 200-EXIT
001750     END-IF.
001760     ADD +1 TO WS-DAYS-CHECKED.
001770     IF LK-VAL-SLOT-DATE NOT = WS-CAND-DATE
001780         GO TO 200-EXIT
001790     END-IF.
001800     IF LK-VAL-SLOT-HOUR < DLV-BUS-HOUR-START
001810         OR LK-VAL-SLOT-HOUR >= DLV-BUS-HOUR-END
001820         GO TO 200-EXIT
001830     END-IF.
001840     IF WS-CAND-IS-TODAY AND LK-VAL-SLOT-HOUR <= WS-RUN-HH
001850         GO TO 200-EXIT
001860     END-IF.
001870     MOVE 'Y' TO LK-VAL-VALID-SW.
001880 200-EXIT.
001890     EXIT.
001900*
001910 250-ADVANCE-CANDIDATE-DAY.
001920     PERFORM 260-STEP-ONE-CALENDAR-DAY.
001930     MOVE 'N' TO WS-CAND-IS-TODAY-SW.
001940*
001950 260-STEP-ONE-CALENDAR-DAY.
001960     PERFORM 400-GET-DAYS-THIS-MONTH.
001970     ADD 1 TO WS-CAND-DD.
001980     IF WS-CAND-DD > WS-DAYS-THIS-MONTH
001990         MOVE 1 TO WS-CAND-DD
002000         ADD 1 TO WS-CAND-MM
002010         IF WS-CAND-MM > 12
002020             MOVE 1 TO WS-CAND-MM
002030             ADD 1 TO WS-CAND-CCYY
002040         END-IF
002050     END-IF.
002060*
002070 270-SKIP-WHILE-WEEKEND.
002080*    *** no make-up day is added for a skipped weekend - the   ***
002090*    *** candidate day simply keeps moving forward.             ***
002100     PERFORM 300-CALC-DAY-OF-WEEK.
002110     PERFORM 271-SKIP-ONE-DAY UNTIL NOT WS-DOW-IS-WEEKEND.
002120*
002130 271-SKIP-ONE-DAY.
002140     PERFORM 260-STEP-ONE-CALENDAR-DAY.
002150     PERFORM 300-CALC-DAY-OF-WEEK.
002160*
002170 300-CALC-DAY-OF-WEEK.
002180*    *** ZELLER'S CONGRUENCE - H: 0=SAT 1=SUN 2=MON ... 6=FRI  ***
002190     MOVE WS-CAND-DD TO WS-ZEL-Q.
002200     IF WS-CAND-MM < 3
002210         COMPUTE WS-ZEL-M = WS-CAND-MM + 12
002220         COMPUTE WS-ZEL-Y = WS-CAND-CCYY - 1
002230     ELSE
002240         MOVE WS-CAND-MM   TO WS-ZEL-M
002250         MOVE WS-CAND-CCYY TO WS-ZEL-Y
002260     END-IF.
002270     DIVIDE WS-ZEL-Y BY 100 GIVING WS-ZEL-J REMAINDER WS-ZEL-K.
002280     COMPUTE WS-ZEL-TERM1 = (13 * (WS-ZEL-M + 1)) / 5.
002290     COMPUTE WS-ZEL-TERM2 = WS-ZEL-K / 4.
002300     COMPUTE WS-ZEL-H =
002310         WS-ZEL-Q + WS-ZEL-TERM1 + WS-ZEL-K + WS-ZEL-TERM2
002320             + (WS-ZEL-J / 4) - (2 * WS-ZEL-J).
002330     PERFORM 310-MAKE-H-POSITIVE UNTIL WS-ZEL-H NOT < 0.
002340     DIVIDE WS-ZEL-H BY 7 GIVING WS-ZEL-TERM1
002350         REMAINDER WS-DOW-RESULT.
002360*
002370 310-MAKE-H-POSITIVE.
002380     ADD 7 TO WS-ZEL-H.
002390*
002400 400-GET-DAYS-THIS-MONTH.
002410     SET WS-DIM-IDX TO WS-CAND-MM.
002420     MOVE WS-DIM-ENTRY (WS-DIM-IDX) TO WS-DAYS-THIS-MONTH.
002430     IF WS-CAND-MM = 2
002440         PERFORM 410-CHECK-LEAP-YEAR THROUGH 410-EXIT
002450     END-IF.
002460*
002470 410-CHECK-LEAP-YEAR.
002480     DIVIDE WS-CAND-CCYY BY 4 GIVING WS-LEAP-QUOT
002490         REMAINDER WS-LEAP-REM.
002500     IF WS-LEAP-REM NOT = 0
002510         GO TO 410-EXIT
002520     END-IF.
002530     DIVIDE WS-CAND-CCYY BY 100 GIVING WS-LEAP-QUOT
002540         REMAINDER WS-LEAP-REM.
002550     IF WS-LEAP-REM NOT = 0
002560         MOVE 29 TO WS-DAYS-THIS-MONTH
002570         GO TO 410-EXIT
002580     END-IF.
002590     DIVIDE WS-CAND-CCYY BY 400 GIVING WS-LEAP-QUOT
002600         REMAINDER WS-LEAP-REM.
002610     IF WS-LEAP-REM = 0
002620         MOVE 29 TO WS-DAYS-THIS-MONTH
002630     END-IF.
002640 410-EXIT.
002650     EXIT.
002660*
002670 500-INIT-DAYS-IN-MONTH.
002680     MOVE 31 TO WS-DIM-ENTRY (1).
002690     MOVE 28 TO WS-DIM-ENTRY (2).
002700     MOVE 31 TO WS-DIM-ENTRY (3).
002710     MOVE 30 TO WS-DIM-ENTRY (4).
002720     MOVE 31 TO WS-DIM-ENTRY (5).
002730     MOVE 30 TO WS-DIM-ENTRY (6).
002740     MOVE 31 TO WS-DIM-ENTRY (7).
002750     MOVE 31 TO WS-DIM-ENTRY (8).
002760     MOVE 30 TO WS-DIM-ENTRY (9).
002770     MOVE 31 TO WS-DIM-ENTRY (10).
002780     MOVE 30 TO WS-DIM-ENTRY (11).
002790     MOVE 31 TO WS-DIM-ENTRY (12).
002800*
002810*  END OF PROGRAM DLVSLT02
