000100*****************************************************************
000110*                                                               *
000120* COPY BOOK NAME = DLVORDCB                                    *
000130*                                                               *
000140* DESCRIPTIVE NAME = Parcel Delivery Batch Suite -             *
000150*                     Order master record                      *
000160*                                                               *
000170* FUNCTION =                                                   *
000180*      Describes one order as carried on the ORDERS file.      *
000190*      Used by the pricing run (DLVPRC01/DLVPRC02) as input    *
000200*      and by the KPI/revenue run (DLVKPI01) as input.          *
000210*---------------------------------------------------------------*
000220*                                                               *
000230* CHANGE ACTIVITY :                                            *
000240*                                                               *
000250*   PN= REASON   REL DATE   PGMR : REMARKS                     *
000260*   $D0= CR-0411 1.0 870601 RWK  : BASE - ORDER RECORD CREATED  *
000270*   $P1= CR-0713 1.1 900418 DPS  : ADD SUBSCRIPTION-FREE FLAG   *
000280*   $P2= CR-1009 1.2 930912 TDM  : ADD SURGE MULTIPLIER FIELD   *
000290*   $P3= CR-1298 1.3 990108 DPS  : Y2K - ORDER-DATE TO CCYYMMDD *
000300*   $P4= CR-1402 1.4 020715 JTM  : ADD DELIVERED DATE/TIME      *
000310*                                                               *
000320*****************************************************************
00033001  DLV-ORDER-REC.
000340    05  DLV-ORD-NUMBER              PIC X(20).
000350    05  DLV-ORD-NUMBER-R REDEFINES DLV-ORD-NUMBER.
000360        10  DLV-ORD-PREFIX          PIC X(04).
000370        10  DLV-ORD-SERIAL          PIC X(16).
000380    05  DLV-ORD-USER-ID             PIC X(12).
000390    05  DLV-ORD-PICKUP-LAT          PIC S9(3)V9(6).
000400    05  DLV-ORD-PICKUP-LNG          PIC S9(3)V9(6).
000410    05  DLV-ORD-DROP-LAT            PIC S9(3)V9(6).
000420    05  DLV-ORD-DROP-LNG            PIC S9(3)V9(6).
000430    05  DLV-ORD-WEIGHT-KG           PIC 9(3)V99.
000440    05  DLV-ORD-VEHICLE-TYPE        PIC X(04).
000450    05  DLV-ORD-TIME-TYPE           PIC X(08).
000460    05  DLV-ORD-SURGE-MULT          PIC 9V99.
000470    05  DLV-ORD-BATCH-ELIG-FLAG     PIC X(01).
000480        88  DLV-ORD-BATCH-ELIG      VALUE 'Y'.
000490    05  DLV-ORD-SUBS-FREE-FLAG      PIC X(01).
000500        88  DLV-ORD-SUBS-FREE       VALUE 'Y'.
000510    05  DLV-ORD-ADDONS-COST         PIC 9(6)V99.
000520    05  DLV-ORD-STATUS              PIC X(24).
000530    05  DLV-ORD-PAYMENT-STATUS      PIC X(08).
000540        88  DLV-ORD-PAID            VALUE 'PAID'.
000550    05  DLV-ORD-ORDER-DATE          PIC 9(8).
000560    05  DLV-ORD-ORDER-DATE-R REDEFINES DLV-ORD-ORDER-DATE.
000570        10  DLV-ORD-ORD-CCYY        PIC 9(04).
000580        10  DLV-ORD-ORD-MM          PIC 9(02).
000590        10  DLV-ORD-ORD-DD          PIC 9(02).
000600    05  DLV-ORD-ORDER-TIME          PIC 9(6).
000610    05  DLV-ORD-DELIV-DATE          PIC 9(8).
000620    05  DLV-ORD-DELIV-DATE-R REDEFINES DLV-ORD-DELIV-DATE.
000630        10  DLV-ORD-DLV-CCYY        PIC 9(04).
000640        10  DLV-ORD-DLV-MM          PIC 9(02).
000650        10  DLV-ORD-DLV-DD          PIC 9(02).
000660    05  DLV-ORD-DELIV-TIME          PIC 9(6).
000670    05  FILLER                      PIC X(02).
