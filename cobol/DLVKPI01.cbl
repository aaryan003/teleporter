000100 IDENTIFICATION DIVISION.
000110****************************************************************
000120* PROGRAM:  DLVKPI01
000130*           Daily KPI, insight and revenue/fleet report run
000140*
000150* AUTHOR :  T. D. MARSH
000160*           DISPATCH DATA CENTER
000170*
000180* READS THE ORDERS FILE ONCE TO ACCUMULATE TODAY/WEEK/MONTH
000190* VOLUME AND REVENUE FIGURES AND THE DELIVERY-TIME AVERAGE, AND
000200* BUILDS THE PER-DATE REVENUE TABLE FOR THE CONTROL-BREAK
000210* SECTION OF THE REPORT.  READS THE RIDERS FILE ONCE FOR FLEET
000220* COUNTS, UTILISATION AND RATINGS.  EVALUATES THE STANDING
000230* OPERATIONAL-INSIGHT RULES AND WRITES THEM TO THE INSIGHTS
000240* FILE.  PRINTS THE COMBINED KPI / REVENUE / FLEET / INSIGHTS
000250* REPORT TO THE KPI-REPORT FILE.
000260*
000270* THE ORDERS FILE HAS NO STORED TOTAL-COST - THIS RUN RE-PRICES
000280* EACH PAID ORDER ON THE FLY USING THE SAME RATE TABLE AND
000290* HAVERSINE ROUTINE AS THE PRICING RUN (DLVPRC01/DLVPRC02), SO
000300* THE TWO RUNS MUST BE KEPT IN STEP IF THE RATE TABLE CHANGES.
000310****************************************************************
000320 PROGRAM-ID.             DLVKPI01.
000330 AUTHOR.                 T. D. MARSH.
000340 INSTALLATION.           DISPATCH DATA CENTER.
000350 DATE-WRITTEN.           SEPTEMBER 1992.
000360 DATE-COMPILED.
000370 SECURITY.               NONE.
000380*
000390*    CHANGE ACTIVITY
000400*
000410*    DATE    PGMR  CR-NBR   DESCRIPTION
000420*    ------- ----  -------  ---------------------------------
000430*    920918  TDM   CR-1015  BASE - DAILY KPI AND REVENUE REPORT
000440*    931122  TDM   CR-1048  ADD FLEET UTILISATION INSIGHT RULE
000450*    961004  DPS   CR-1210  ADD AVERAGE DELIVERY TIME FIGURE
000460*    990108  DPS   CR-1298  Y2K - ABS-DAY-NUMBER ROUTINE REWORKED
000470*    030221  JTM   CR-1418  ADD REVENUE-VS-WEEKLY-AVERAGE INSIGHT
000480*    070613  JTM   CR-1480  ADD NO-ORDERS-TODAY DEMAND INSIGHT
000490*    110905  RLC   CR-1502  FLEET SUMMARY BLOCK ADDED TO REPORT
000495*    080214  JTM   CR-1483  REVENUE ACCUMULATORS WERE TRUNCATING
000496*                           THE 4-DECIMAL ORDER COST INSTEAD OF
000497*                           ROUNDING - SEE DLVPRC01 CR-1483 TOO.
000498*    080629  JTM   CR-1493  PERFORM WITHOUT THROUGH, 6 SITES-FIXED
000500*
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SOURCE-COMPUTER.        IBM-370.
000540 OBJECT-COMPUTER.        IBM-370.
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM.
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590     SELECT ORDERS-FILE        ASSIGN TO ORDFILE
000600         ACCESS IS SEQUENTIAL
000610         FILE STATUS IS WS-ORDFILE-STATUS.
000620     SELECT RIDERS-FILE        ASSIGN TO RIDFILE
000630         ACCESS IS SEQUENTIAL
000640         FILE STATUS IS WS-RIDFILE-STATUS.
000650     SELECT KPI-REPORT-FILE    ASSIGN TO KPIRPT
000660         ORGANIZATION IS LINE SEQUENTIAL
000670         FILE STATUS IS WS-KPIRPT-STATUS.
000680     SELECT INSIGHTS-FILE      ASSIGN TO INSFILE
000690         ACCESS IS SEQUENTIAL
000700         FILE STATUS IS WS-INSFILE-STATUS.
000710*
000720 DATA DIVISION.
000730 FILE SECTION.
000740*
000750 FD  ORDERS-FILE
000760     LABEL RECORDS ARE STANDARD
000770     BLOCK CONTAINS 0
000780     RECORDING MODE IS F.
000790     COPY DLVORDCB.
000800*
000810 FD  RIDERS-FILE
000820     LABEL RECORDS ARE STANDARD
000830     BLOCK CONTAINS 0
000840     RECORDING MODE IS F.
000850     COPY DLVRIDCB.
000860*
000870 FD  KPI-REPORT-FILE
000880     LABEL RECORDS ARE OMITTED
000890     RECORDING MODE IS F.
000900 01  KPI-REPORT-RECORD            PIC X(132).
000910*
000920 FD  INSIGHTS-FILE
000930     LABEL RECORDS ARE STANDARD
000940     BLOCK CONTAINS 0
000950     RECORDING MODE IS F.
000960     COPY DLVINSCB.
000970*
000980 WORKING-STORAGE SECTION.
000990*
001000 01  WS-FIELDS.
001010     05  WS-ORDFILE-STATUS        PIC X(02)  VALUE SPACES.
001020     05  WS-RIDFILE-STATUS        PIC X(02)  VALUE SPACES.
001030     05  WS-KPIRPT-STATUS         PIC X(02)  VALUE SPACES.
001040     05  WS-INSFILE-STATUS        PIC X(02)  VALUE SPACES.
001050     05  WS-ORDERS-EOF-SW         PIC X(01)  VALUE 'N'.
001060         88  WS-NO-MORE-ORDERS      VALUE 'Y'.
001070     05  WS-RIDERS-EOF-SW         PIC X(01)  VALUE 'N'.
001080         88  WS-NO-MORE-RIDERS      VALUE 'Y'.
001090*
001100     05  FILLER                    PIC X(02).
001110 01  WS-RATE-WORK.
001120     COPY DLVCOMCB.
001130*
001140    05  FILLER                    PIC X(02).
001150 01  WS-RUN-DATE-GROUP.
001160     05  WS-RUN-DATE               PIC 9(08).
001170     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
001180         10  WS-RUN-CCYY           PIC 9(04).
001190         10  WS-RUN-MM             PIC 9(02).
001200         10  WS-RUN-DD             PIC 9(02).
001210*
001220     05  FILLER                    PIC X(02).
001230 01  WS-SCRATCH-DATE-GROUP.
001240     05  WS-SCRATCH-DATE           PIC 9(08).
001250     05  WS-SCRATCH-DATE-R REDEFINES WS-SCRATCH-DATE.
001260         10  WS-SCRATCH-CCYY       PIC 9(04).
001270         10  WS-SCRATCH-MM         PIC 9(02).
001280         10  WS-SCRATCH-DD         PIC 9(02).
001290*
001300     05  FILLER                    PIC X(02).
001310 01  WS-DAY-NUMBER-WORK.
001320     05  WS-ADN-Y                  PIC S9(6) COMP.
001330     05  WS-ADN-M                  PIC S9(4) COMP.
001340     05  WS-ADN-T1                 PIC S9(6) COMP.
001350     05  WS-ADN-T2                 PIC S9(6) COMP.
001360     05  WS-ADN-T3                 PIC S9(6) COMP.
001370     05  WS-ADN-T4                 PIC S9(6) COMP.
001380     05  WS-ADN-R1                 PIC S9(6) COMP.
001390     05  WS-ADN-R2                 PIC S9(6) COMP.
001400     05  WS-ADN-R3                 PIC S9(6) COMP.
001410     05  WS-ADN-RESULT             PIC S9(9) COMP.
001420*
001430     05  FILLER                    PIC X(02).
001440 01  WS-ZELLER-WORK.
001450     05  WS-ZEL-Q                  PIC S9(4) COMP.
001460     05  WS-ZEL-M                  PIC S9(4) COMP.
001470     05  WS-ZEL-Y                  PIC S9(4) COMP.
001480     05  WS-ZEL-K                  PIC S9(4) COMP.
001490     05  WS-ZEL-J                  PIC S9(4) COMP.
001500     05  WS-ZEL-TERM1              PIC S9(6) COMP.
001510     05  WS-ZEL-TERM2              PIC S9(6) COMP.
001520     05  WS-ZEL-H                  PIC S9(4) COMP.
001530     05  WS-DOW-RESULT             PIC S9(4) COMP.
001540*
001550     05  FILLER                    PIC X(02).
001560 01  WS-WEEK-WORK.
001570     05  WS-RUN-ADN                PIC S9(9) COMP VALUE +0.
001580     05  WS-WEEKDAY-OFFSET         PIC S9(4) COMP VALUE +0.
001590     05  WS-WEEK-START-ADN         PIC S9(9) COMP VALUE +0.
001600*
001610     05  FILLER                    PIC X(02).
001620 01  WS-ORDER-CALC-WORK.
001630     05  WS-COORD-PARMS.
001640         10  WS-CALC-PICKUP-LAT    PIC S9(3)V9(6).
001650         10  WS-CALC-PICKUP-LNG    PIC S9(3)V9(6).
001660         10  WS-CALC-DROP-LAT      PIC S9(3)V9(6).
001670         10  WS-CALC-DROP-LNG      PIC S9(3)V9(6).
001680     05  WS-DIST-RESULT.
001690         10  WS-CALC-DISTANCE-KM   PIC 9(6)V99.
001700*
001710     05  FILLER                    PIC X(02).
001720 01  WS-TIME-SPLIT-WORK.
001730     05  WS-SCRATCH-TIME            PIC 9(06).
001740     05  WS-TIME-HH                 PIC S9(4) COMP.
001750     05  WS-TIME-MM                 PIC S9(4) COMP.
001760     05  WS-TIME-REM1               PIC S9(4) COMP.
001770     05  WS-TIME-SS                 PIC S9(4) COMP.
001780     05  WS-MINUTES-OF-DAY-RESULT   PIC S9(6) COMP.
001790     05  FILLER                    PIC X(02).
001800 01  WS-VEH-MULT-WORK              PIC 9V99     COMP-3.
001810 01  WS-TIM-FACTOR-WORK            PIC 9V99     COMP-3.
001820 01  WS-BASE-COST-WORK             PIC S9(8)V9999 COMP-3.
001830 01  WS-AFTER-BATCH-WORK           PIC S9(8)V9999 COMP-3.
001840 01  WS-SURGED-WORK                PIC S9(8)V9999 COMP-3.
001850 01  WS-SUBTOTAL-WORK              PIC S9(8)V9999 COMP-3.
001860 01  WS-ORDER-COST-WORK            PIC S9(8)V9999 COMP-3.
001870*
001880 01  WS-COUNTERS.
001890     05  WS-VEH-TBL-IDX            PIC S9(3) COMP VALUE +0.
001900     05  WS-TIM-TBL-IDX            PIC S9(3) COMP VALUE +0.
001910     05  WS-TOTAL-ORDERS           PIC S9(7) COMP VALUE +0.
001920     05  WS-ORDERS-TODAY           PIC S9(7) COMP VALUE +0.
001930     05  WS-DELIVERED-TODAY        PIC S9(7) COMP VALUE +0.
001940     05  WS-CANCELLED-TOTAL        PIC S9(7) COMP VALUE +0.
001950     05  WS-DELIV-MIN-SUM          PIC S9(9) COMP VALUE +0.
001960     05  WS-DELIV-DAYS-DIFF        PIC S9(6) COMP VALUE +0.
001970     05  WS-ORDER-MIN-OF-DAY       PIC S9(6) COMP VALUE +0.
001980     05  WS-DELIV-MIN-OF-DAY       PIC S9(6) COMP VALUE +0.
001990     05  WS-ELAPSED-MINUTES        PIC S9(9) COMP VALUE +0.
002000*
002010     05  FILLER                    PIC X(02).
002020 01  WS-REVENUE-WORK.
002030     05  WS-REVENUE-TODAY          PIC S9(9)V99 COMP-3 VALUE +0.
002040     05  WS-REVENUE-WEEK           PIC S9(9)V99 COMP-3 VALUE +0.
002050     05  WS-REVENUE-MONTH          PIC S9(9)V99 COMP-3 VALUE +0.
002060     05  WS-AVG-DAILY-REVENUE      PIC S9(9)V99 COMP-3 VALUE +0.
002070     05  WS-REVENUE-THRESHOLD      PIC S9(9)V99 COMP-3 VALUE +0.
002080     05  WS-GRAND-REVENUE          PIC S9(9)V99 COMP-3 VALUE +0.
002090     05  WS-GRAND-ORDER-COUNT      PIC S9(7) COMP VALUE +0.
002100*
002110     05  FILLER                    PIC X(02).
002120 01  WS-KPI-RESULTS.
002130     05  WS-UTILIZATION-PCT        PIC S9(3)V9 COMP-3 VALUE +0.
002140     05  WS-AVG-DELIV-MIN          PIC S9(4)V9 COMP-3 VALUE +0.
002150     05  WS-BUSY-COUNT             PIC S9(5) COMP VALUE +0.
002160     05  WS-ACTIVE-DIVISOR         PIC S9(5) COMP VALUE +1.
002170     05  WS-RIDER-DIVISOR          PIC S9(5) COMP VALUE +1.
002180*
002190     05  FILLER                    PIC X(02).
002200 01  WS-RIDER-TOTALS.
002210     05  WS-RIDER-TOTAL            PIC S9(5) COMP VALUE +0.
002220     05  WS-RIDER-ON-DUTY          PIC S9(5) COMP VALUE +0.
002230     05  WS-RIDER-ON-DELIVERY      PIC S9(5) COMP VALUE +0.
002240     05  WS-RIDER-ON-PICKUP        PIC S9(5) COMP VALUE +0.
002250     05  WS-RIDER-OFF-DUTY         PIC S9(5) COMP VALUE +0.
002260     05  WS-RATING-SUM             PIC S9(7)V99 COMP-3 VALUE +0.
002270     05  WS-AVG-RATING             PIC 9V99     COMP-3 VALUE +0.
002280     05  WS-DELIVS-SUM             PIC S9(9) COMP VALUE +0.
002290*
002300     05  FILLER                    PIC X(02).
002310 01  WS-DATE-TOTALS-TABLE.
002320     05  WS-DATE-TOTALS-COUNT      PIC S9(4) COMP VALUE +0.
002330     05  WS-DT-ENTRY               OCCURS 400 TIMES
002340                                     INDEXED BY WS-DT-IDX.
002350         10  WS-DT-DATE            PIC 9(08).
002360         10  WS-DT-DATE-R REDEFINES WS-DT-DATE.
002370             15  WS-DT-CCYY        PIC 9(04).
002380             15  WS-DT-MM          PIC 9(02).
002390             15  WS-DT-DD          PIC 9(02).
002400         10  WS-DT-ORDER-COUNT     PIC S9(5) COMP.
002410         10  WS-DT-REVENUE         PIC S9(9)V99 COMP-3.
002420     05  WS-DT-SCAN-IDX            PIC S9(4) COMP VALUE +0.
002430*
002440     05  FILLER                    PIC X(02).
002450 01  WS-INSIGHT-TABLE.
002460     05  WS-INSIGHT-COUNT          PIC S9(2) COMP VALUE +0.
002470     05  WS-INS-ENTRY              OCCURS 4 TIMES
002480                                     INDEXED BY WS-INS-IDX.
002490         10  WS-INS-CAT            PIC X(08).
002500         10  WS-INS-SEV            PIC X(15).
002510         10  WS-INS-TITLE          PIC X(60).
002520*
002530     05  FILLER                    PIC X(02).
002540 01  WS-NEW-INSIGHT.
002550     05  WS-NEW-INS-CAT            PIC X(08).
002560     05  WS-NEW-INS-SEV            PIC X(15).
002570     05  WS-NEW-INS-TITLE          PIC X(60).
002580*
002590     05  FILLER                    PIC X(02).
002600 01  WS-EDIT-FIELDS.
002610     05  WS-EDIT-COUNT             PIC Z(6)9.
002620     05  WS-EDIT-PCT               PIC ZZZ9.9.
002630     05  WS-EDIT-MINUTES           PIC ZZZZ9.9.
002640     05  WS-EDIT-MONEY             PIC Z,ZZZ,ZZZ,ZZ9.99.
002650     05  WS-EDIT-RATING            PIC 9.99.
002660*
002670     05  FILLER                    PIC X(02).
002680 01  WS-EDIT-DATE-GROUP.
002690     05  WS-ERD-CCYY                PIC 9(04).
002700     05  FILLER                     PIC X(01) VALUE '/'.
002710     05  WS-ERD-MM                  PIC 9(02).
002720     05  FILLER                     PIC X(01) VALUE '/'.
002730     05  WS-ERD-DD                  PIC 9(02).
002740*
002750 01  WS-HDR-LINE-1.
002760     05  FILLER                    PIC X(30)
002770             VALUE 'DISPATCH DAILY KPI / REVENUE'.
002780     05  FILLER                    PIC X(10) VALUE ' / FLEET'.
002790     05  FILLER                    PIC X(92) VALUE SPACES.
002800*
002810 01  WS-HDR-LINE-2.
002820     05  FILLER                    PIC X(10) VALUE 'RUN DATE: '.
002830     05  WS-HDR-RUN-DATE           PIC X(10).
002840     05  FILLER                    PIC X(112) VALUE SPACES.
002850*
002860 01  WS-BLANK-LINE                 PIC X(132) VALUE SPACES.
002870*
002880 01  WS-KPI-LINE.
002890     05  WS-KPI-LABEL               PIC X(40).
002900     05  WS-KPI-VALUE               PIC X(20).
002910     05  FILLER                     PIC X(72) VALUE SPACES.
002920*
002930 01  WS-DTL-HDR-LINE.
002940     05  FILLER                     PIC X(10) VALUE 'DATE'.
002950     05  FILLER                     PIC X(08) VALUE SPACES.
002960     05  FILLER                     PIC X(08) VALUE 'ORDERS'.
002970     05  FILLER                     PIC X(06) VALUE SPACES.
002980     05  FILLER                     PIC X(14) VALUE 'REVENUE'.
002990     05  FILLER                     PIC X(86) VALUE SPACES.
003000*
003010 01  WS-DETAIL-LINE.
003020     05  WS-DTL-DATE                PIC X(10).
003030     05  FILLER                     PIC X(08) VALUE SPACES.
003040     05  WS-DTL-ORDERS              PIC X(08).
003050     05  FILLER                     PIC X(06) VALUE SPACES.
003060     05  WS-DTL-REVENUE             PIC X(14).
003070     05  FILLER                     PIC X(86) VALUE SPACES.
003080*
003090 01  WS-TOTALS-LINE.
003100     05  WS-TOT-LABEL               PIC X(10) VALUE 'TOTALS'.
003110     05  FILLER                     PIC X(08) VALUE SPACES.
003120     05  WS-TOT-ORDERS              PIC X(08).
003130     05  FILLER                     PIC X(06) VALUE SPACES.
003140     05  WS-TOT-REVENUE             PIC X(14).
003150     05  FILLER                     PIC X(86) VALUE SPACES.
003160*
003170 01  WS-INSIGHT-LINE.
003180     05  WS-INS-SEV-OUT             PIC X(16).
003190     05  WS-INS-CAT-OUT             PIC X(09).
003200     05  WS-INS-TITLE-OUT           PIC X(60).
003210     05  FILLER                     PIC X(47) VALUE SPACES.
003220*
003230****************************************************************
003240 PROCEDURE DIVISION.
003250****************************************************************
003260*
003270 000-MAIN.
003280     DISPLAY 'DLVKPI01 - KPI AND REVENUE REPORT RUN STARTING'.
003290     PERFORM 500-INIT-RATE-TABLES.
003300     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
003310     PERFORM 510-CALC-RUN-DAY-NUMBERS.
003320     PERFORM 900-OPEN-FILES.
003330     PERFORM 100-PROCESS-ORDERS THROUGH 100-EXIT
003340         UNTIL WS-NO-MORE-ORDERS.
003350     PERFORM 150-PROCESS-RIDERS THROUGH 150-EXIT
003360         UNTIL WS-NO-MORE-RIDERS.
003370     PERFORM 600-DERIVE-KPIS.
003380     PERFORM 650-EVALUATE-INSIGHTS.
003390     PERFORM 700-PRINT-REPORT.
003400     PERFORM 905-CLOSE-FILES.
003410     DISPLAY 'DLVKPI01 - KPI AND REVENUE REPORT RUN COMPLETE'.
003420     GOBACK.
003430*
003440 100-PROCESS-ORDERS.
003450     PERFORM 710-READ-ORDERS-FILE.
003460     IF WS-NO-MORE-ORDERS
003470         GO TO 100-EXIT
003480     END-IF.
003490     ADD +1 TO WS-TOTAL-ORDERS.
003500     IF DLV-ORD-ORDER-DATE = WS-RUN-DATE
003510         ADD +1 TO WS-ORDERS-TODAY
003520     END-IF.
003530     IF DLV-ORD-STATUS = 'DELIVERED' AND
003540         DLV-ORD-DELIV-DATE = WS-RUN-DATE
003550         ADD +1 TO WS-DELIVERED-TODAY
003560         PERFORM 120-ACCUM-DELIVERY-MINUTES
003570     END-IF.
003580     IF DLV-ORD-STATUS = 'CANCELLED'
003590         ADD +1 TO WS-CANCELLED-TOTAL
003600     END-IF.
003610     IF DLV-ORD-PAID
003620         PERFORM 200-CALC-ORDER-COST
003630         PERFORM 130-ACCUM-REVENUE-PERIODS
003640         PERFORM 160-ACCUM-DATE-TOTAL
003650     END-IF.
003660 100-EXIT.
003670     EXIT.
003680*
003690 120-ACCUM-DELIVERY-MINUTES.
003700     MOVE DLV-ORD-ORD-CCYY TO WS-SCRATCH-CCYY.
003710     MOVE DLV-ORD-ORD-MM   TO WS-SCRATCH-MM.
003720     MOVE DLV-ORD-ORD-DD   TO WS-SCRATCH-DD.
003730     PERFORM 900-CALC-ABS-DAY-NUMBER.
003740     COMPUTE WS-DELIV-DAYS-DIFF = 0 - WS-ADN-RESULT.
003750     MOVE DLV-ORD-ORDER-TIME TO WS-SCRATCH-TIME.
003760     PERFORM 910-CALC-MINUTES-OF-DAY.
003770     MOVE WS-MINUTES-OF-DAY-RESULT TO WS-ORDER-MIN-OF-DAY.
003780     MOVE DLV-ORD-DLV-CCYY TO WS-SCRATCH-CCYY.
003790     MOVE DLV-ORD-DLV-MM   TO WS-SCRATCH-MM.
003800     MOVE DLV-ORD-DLV-DD   TO WS-SCRATCH-DD.
003810     PERFORM 900-CALC-ABS-DAY-NUMBER.
003820     ADD WS-ADN-RESULT TO WS-DELIV-DAYS-DIFF.
003830     MOVE DLV-ORD-DELIV-TIME TO WS-SCRATCH-TIME.
003840     PERFORM 910-CALC-MINUTES-OF-DAY.
003850     MOVE WS-MINUTES-OF-DAY-RESULT TO WS-DELIV-MIN-OF-DAY.
003860     COMPUTE WS-ELAPSED-MINUTES =
003870         (WS-DELIV-DAYS-DIFF * 1440)
003880         + WS-DELIV-MIN-OF-DAY - WS-ORDER-MIN-OF-DAY.
003890     IF WS-ELAPSED-MINUTES > 0
003900         ADD WS-ELAPSED-MINUTES TO WS-DELIV-MIN-SUM
003910     END-IF.
003920*
003930 910-CALC-MINUTES-OF-DAY.
003940     DIVIDE WS-SCRATCH-TIME BY 10000 GIVING WS-TIME-HH
003950         REMAINDER WS-TIME-REM1.
003960     DIVIDE WS-TIME-REM1 BY 100 GIVING WS-TIME-MM
003970         REMAINDER WS-TIME-SS.
003980     COMPUTE WS-MINUTES-OF-DAY-RESULT =
003990         (WS-TIME-HH * 60) + WS-TIME-MM.
004000*
004010 130-ACCUM-REVENUE-PERIODS.
004011*    *** CR-1483 - ADD ROUNDED HERE, NOT A PLAIN ADD - THE 4-   ***
004012*    *** DECIMAL WORK FIELD WAS TRUNCATING, NOT ROUNDING, INTO  ***
004013*    *** THESE 2-DECIMAL REVENUE ACCUMULATORS.                 ***
004020     ADD WS-ORDER-COST-WORK TO WS-GRAND-REVENUE ROUNDED.
004030     ADD +1 TO WS-GRAND-ORDER-COUNT.
004040     IF DLV-ORD-ORDER-DATE = WS-RUN-DATE
004050         ADD WS-ORDER-COST-WORK TO WS-REVENUE-TODAY ROUNDED
004060     END-IF.
004070     MOVE DLV-ORD-ORD-CCYY TO WS-SCRATCH-CCYY.
004080     MOVE DLV-ORD-ORD-MM   TO WS-SCRATCH-MM.
004090     MOVE DLV-ORD-ORD-DD   TO WS-SCRATCH-DD.
004100     PERFORM 900-CALC-ABS-DAY-NUMBER.
004110     IF WS-ADN-RESULT >= WS-WEEK-START-ADN AND
004120         WS-ADN-RESULT <= WS-RUN-ADN
004130         ADD WS-ORDER-COST-WORK TO WS-REVENUE-WEEK ROUNDED
004140     END-IF.
004150     IF DLV-ORD-ORD-CCYY = WS-RUN-CCYY AND
004160         DLV-ORD-ORD-MM = WS-RUN-MM
004170         ADD WS-ORDER-COST-WORK TO WS-REVENUE-MONTH ROUNDED
004180     END-IF.
004190*
004200 160-ACCUM-DATE-TOTAL.
004210     PERFORM 161-FIND-OR-ADD-DATE THROUGH 161-EXIT.
004220     ADD +1 TO WS-DT-ORDER-COUNT (WS-DT-SCAN-IDX).
004230     ADD WS-ORDER-COST-WORK TO WS-DT-REVENUE (WS-DT-SCAN-IDX)
004235         ROUNDED.
004240*
004250 161-FIND-OR-ADD-DATE.
004260*    *** bounded scan - only the slots already loaded are        ***
004270*    *** searched, never the full OCCURS 400 table                ***
004280     MOVE ZERO TO WS-DT-SCAN-IDX.
004290     PERFORM 162-SCAN-ONE-DATE
004300         VARYING WS-DT-IDX FROM 1 BY 1
004310         UNTIL WS-DT-IDX > WS-DATE-TOTALS-COUNT
004320             OR WS-DT-SCAN-IDX NOT = ZERO.
004330     IF WS-DT-SCAN-IDX NOT = ZERO
004340         GO TO 161-EXIT
004350     END-IF.
004360     IF WS-DATE-TOTALS-COUNT >= 400
004370         DISPLAY 'DLVKPI01 - DATE TABLE FULL, DATE DROPPED'
004380         MOVE 1 TO WS-DT-SCAN-IDX
004390         GO TO 161-EXIT
004400     END-IF.
004410     ADD +1 TO WS-DATE-TOTALS-COUNT.
004420     MOVE WS-DATE-TOTALS-COUNT TO WS-DT-SCAN-IDX.
004430     MOVE DLV-ORD-ORDER-DATE TO WS-DT-DATE (WS-DT-SCAN-IDX).
004440     MOVE ZERO TO WS-DT-ORDER-COUNT (WS-DT-SCAN-IDX).
004450     MOVE ZERO TO WS-DT-REVENUE (WS-DT-SCAN-IDX).
004460 161-EXIT.
004470     EXIT.
004480*
004490 162-SCAN-ONE-DATE.
004500     IF WS-DT-DATE (WS-DT-IDX) = DLV-ORD-ORDER-DATE
004510         SET WS-DT-SCAN-IDX TO WS-DT-IDX
004520     END-IF.
004530*
004540 150-PROCESS-RIDERS.
004550     PERFORM 720-READ-RIDERS-FILE.
004560     IF WS-NO-MORE-RIDERS
004570         GO TO 150-EXIT
004580     END-IF.
004590     ADD +1 TO WS-RIDER-TOTAL.
004600     ADD DLV-RID-RATING TO WS-RATING-SUM.
004610     ADD DLV-RID-TOTAL-DELIVS TO WS-DELIVS-SUM.
004620     IF DLV-RID-ON-DUTY
004630         ADD +1 TO WS-RIDER-ON-DUTY
004640     END-IF.
004650     IF DLV-RID-ON-DELIVERY
004660         ADD +1 TO WS-RIDER-ON-DELIVERY
004670     END-IF.
004680     IF DLV-RID-ON-PICKUP
004690         ADD +1 TO WS-RIDER-ON-PICKUP
004700     END-IF.
004710     IF DLV-RID-OFF-DUTY
004720         ADD +1 TO WS-RIDER-OFF-DUTY
004730     END-IF.
004740 150-EXIT.
004750     EXIT.
004760*
004770 200-CALC-ORDER-COST.
004780     MOVE DLV-ORD-PICKUP-LAT TO WS-CALC-PICKUP-LAT.
004790     MOVE DLV-ORD-PICKUP-LNG TO WS-CALC-PICKUP-LNG.
004800     MOVE DLV-ORD-DROP-LAT   TO WS-CALC-DROP-LAT.
004810     MOVE DLV-ORD-DROP-LNG   TO WS-CALC-DROP-LNG.
004820     CALL 'DLVPRC02' USING WS-COORD-PARMS, WS-DIST-RESULT.
004830     PERFORM 210-LOOKUP-VEHICLE-MULT.
004840     PERFORM 220-LOOKUP-TIME-FACTOR.
004850     COMPUTE WS-BASE-COST-WORK ROUNDED =
004860         WS-CALC-DISTANCE-KM * DLV-RATE-PER-KM
004870             * WS-VEH-MULT-WORK * WS-TIM-FACTOR-WORK.
004880     IF WS-BASE-COST-WORK < DLV-MIN-CHARGE
004890         MOVE DLV-MIN-CHARGE TO WS-BASE-COST-WORK
004900     END-IF.
004910     IF DLV-ORD-BATCH-ELIG
004920         COMPUTE WS-AFTER-BATCH-WORK ROUNDED =
004930             WS-BASE-COST-WORK -
004940             (WS-BASE-COST-WORK * DLV-BATCH-DISCOUNT-PCT / 100)
004950     ELSE
004960         MOVE WS-BASE-COST-WORK TO WS-AFTER-BATCH-WORK
004970     END-IF.
004980     COMPUTE WS-SURGED-WORK ROUNDED =
004990         WS-AFTER-BATCH-WORK * DLV-ORD-SURGE-MULT.
005000     COMPUTE WS-SUBTOTAL-WORK ROUNDED =
005010         WS-SURGED-WORK + DLV-ORD-ADDONS-COST.
005020     IF DLV-ORD-SUBS-FREE
005030         MOVE ZERO TO WS-ORDER-COST-WORK
005040     ELSE
005050         MOVE WS-SUBTOTAL-WORK TO WS-ORDER-COST-WORK
005060     END-IF.
005070*
005080 210-LOOKUP-VEHICLE-MULT.
005090     SET DLV-VEH-IDX TO 1.
005100     SEARCH DLV-VEHICLE-ENTRY
005110         AT END
005120             MOVE 1.00 TO WS-VEH-MULT-WORK
005130         WHEN DLV-VEH-CODE (DLV-VEH-IDX) = DLV-ORD-VEHICLE-TYPE
005140             MOVE DLV-VEH-MULT (DLV-VEH-IDX) TO WS-VEH-MULT-WORK
005150     END-SEARCH.
005160*
005170 220-LOOKUP-TIME-FACTOR.
005180     SET DLV-TIM-IDX TO 1.
005190     SEARCH DLV-TIME-ENTRY
005200         AT END
005210             MOVE 1.00 TO WS-TIM-FACTOR-WORK
005220         WHEN DLV-TIM-CODE (DLV-TIM-IDX) = DLV-ORD-TIME-TYPE
005230             MOVE DLV-TIM-FACTOR (DLV-TIM-IDX) TO WS-TIM-FACTOR-WORK
005240     END-SEARCH.
005250*
005260 500-INIT-RATE-TABLES.
005270*    *** loaded here instead of by VALUE clause - this shop's   ***
005280*    *** COMP-3 table entries can't be VALUE-initialised direct ***
005290     MOVE 'BIKE' TO DLV-VEH-CODE (1).
005300     MOVE 1.00   TO DLV-VEH-MULT (1).
005310     MOVE 'AUTO' TO DLV-VEH-CODE (2).
005320     MOVE 1.30   TO DLV-VEH-MULT (2).
005330     MOVE 'VAN '  TO DLV-VEH-CODE (3).
005340     MOVE 1.60   TO DLV-VEH-MULT (3).
005350     MOVE 'STANDARD' TO DLV-TIM-CODE (1).
005360     MOVE 1.00       TO DLV-TIM-FACTOR (1).
005370     MOVE 'EXPRESS ' TO DLV-TIM-CODE (2).
005380     MOVE 1.80       TO DLV-TIM-FACTOR (2).
005390     MOVE 'SAME-DAY' TO DLV-TIM-CODE (3).
005400     MOVE 1.30       TO DLV-TIM-FACTOR (3).
005410     MOVE 'NEXT-DAY' TO DLV-TIM-CODE (4).
005420     MOVE 0.90       TO DLV-TIM-FACTOR (4).
005430*
005440 510-CALC-RUN-DAY-NUMBERS.
005450     MOVE WS-RUN-CCYY TO WS-SCRATCH-CCYY.
005460     MOVE WS-RUN-MM   TO WS-SCRATCH-MM.
005470     MOVE WS-RUN-DD   TO WS-SCRATCH-DD.
005480     PERFORM 900-CALC-ABS-DAY-NUMBER.
005490     MOVE WS-ADN-RESULT TO WS-RUN-ADN.
005500     PERFORM 950-CALC-DAY-OF-WEEK.
005510     COMPUTE WS-WEEKDAY-OFFSET = WS-DOW-RESULT - 2.
005520     IF WS-WEEKDAY-OFFSET < 0
005530         ADD 7 TO WS-WEEKDAY-OFFSET
005540     END-IF.
005550     COMPUTE WS-WEEK-START-ADN = WS-RUN-ADN - WS-WEEKDAY-OFFSET.
005560*
005570 600-DERIVE-KPIS.
005580     COMPUTE WS-BUSY-COUNT =
005590         WS-RIDER-ON-DELIVERY + WS-RIDER-ON-PICKUP.
005600     MOVE 1 TO WS-ACTIVE-DIVISOR.
005610     IF WS-RIDER-ON-DUTY > 0
005620         MOVE WS-RIDER-ON-DUTY TO WS-ACTIVE-DIVISOR
005630     END-IF.
005640     COMPUTE WS-UTILIZATION-PCT ROUNDED =
005650         (WS-BUSY-COUNT / WS-ACTIVE-DIVISOR) * 100.
005660     IF WS-DELIVERED-TODAY = 0
005670         MOVE ZERO TO WS-AVG-DELIV-MIN
005680     ELSE
005690         COMPUTE WS-AVG-DELIV-MIN ROUNDED =
005700             WS-DELIV-MIN-SUM / WS-DELIVERED-TODAY
005710     END-IF.
005720     MOVE 1 TO WS-RIDER-DIVISOR.
005730     IF WS-RIDER-TOTAL > 0
005740         MOVE WS-RIDER-TOTAL TO WS-RIDER-DIVISOR
005750     END-IF.
005760     COMPUTE WS-AVG-RATING ROUNDED =
005770         WS-RATING-SUM / WS-RIDER-DIVISOR.
005780*
005790 650-EVALUATE-INSIGHTS.
005800     MOVE ZERO TO WS-INSIGHT-COUNT.
005810     PERFORM 651-RULE-FLEET-UTILIZATION.
005820     PERFORM 652-RULE-REVENUE-VS-AVERAGE.
005830     PERFORM 653-RULE-NO-ORDERS-TODAY.
005840     IF WS-INSIGHT-COUNT = 0
005850         PERFORM 654-RULE-FALLBACK-NORMAL
005860     END-IF.
005870*
005880 651-RULE-FLEET-UTILIZATION.
005890     IF WS-UTILIZATION-PCT > 85.0
005900         MOVE 'FLEET'           TO WS-NEW-INS-CAT
005910         MOVE 'ACTION-REQUIRED' TO WS-NEW-INS-SEV
005920         MOVE 'HIRE MORE RIDERS - FLEET UTILISATION IS HIGH'
005930             TO WS-NEW-INS-TITLE
005940         PERFORM 660-ADD-INSIGHT THROUGH 660-EXIT
005950     ELSE
005960         IF WS-UTILIZATION-PCT < 30.0
005970             MOVE 'FLEET'   TO WS-NEW-INS-CAT
005980             MOVE 'WARNING' TO WS-NEW-INS-SEV
005990             MOVE 'REDUCE SHIFTS - FLEET UTILISATION IS LOW'
006000                 TO WS-NEW-INS-TITLE
006010             PERFORM 660-ADD-INSIGHT THROUGH 660-EXIT
006020         END-IF
006030     END-IF.
006040*
006050 652-RULE-REVENUE-VS-AVERAGE.
006060     IF WS-REVENUE-WEEK > 0 AND WS-REVENUE-TODAY > 0
006070         COMPUTE WS-AVG-DAILY-REVENUE ROUNDED =
006080             WS-REVENUE-WEEK / 7
006090         COMPUTE WS-REVENUE-THRESHOLD ROUNDED =
006100             WS-AVG-DAILY-REVENUE * 1.2
006110         IF WS-REVENUE-TODAY > WS-REVENUE-THRESHOLD
006120             MOVE 'REVENUE' TO WS-NEW-INS-CAT
006130             MOVE 'INFO'    TO WS-NEW-INS-SEV
006140             MOVE 'TODAY''S REVENUE IS ABOVE THE WEEKLY AVERAGE'
006150                 TO WS-NEW-INS-TITLE
006160             PERFORM 660-ADD-INSIGHT THROUGH 660-EXIT
006170         END-IF
006180     END-IF.
006190*
006200 653-RULE-NO-ORDERS-TODAY.
006210     IF WS-ORDERS-TODAY = 0
006220         MOVE 'DEMAND'  TO WS-NEW-INS-CAT
006230         MOVE 'WARNING' TO WS-NEW-INS-SEV
006240         MOVE 'NO ORDERS TODAY' TO WS-NEW-INS-TITLE
006250         PERFORM 660-ADD-INSIGHT THROUGH 660-EXIT
006260     END-IF.
006270*
006280 654-RULE-FALLBACK-NORMAL.
006290     MOVE 'REVENUE' TO WS-NEW-INS-CAT.
006300     MOVE 'INFO'    TO WS-NEW-INS-SEV.
006310     MOVE 'SYSTEM OPERATING NORMALLY' TO WS-NEW-INS-TITLE.
006320     PERFORM 660-ADD-INSIGHT THROUGH 660-EXIT.
006330*
006340 660-ADD-INSIGHT.
006350     IF WS-INSIGHT-COUNT >= 4
006360         DISPLAY 'DLVKPI01 - INSIGHT TABLE FULL, INSIGHT DROPPED'
006370         GO TO 660-EXIT
006380     END-IF.
006390     ADD +1 TO WS-INSIGHT-COUNT.
006400     SET WS-INS-IDX TO WS-INSIGHT-COUNT.
006410     MOVE WS-NEW-INS-CAT   TO WS-INS-CAT (WS-INS-IDX).
006420     MOVE WS-NEW-INS-SEV   TO WS-INS-SEV (WS-INS-IDX).
006430     MOVE WS-NEW-INS-TITLE TO WS-INS-TITLE (WS-INS-IDX).
006440     MOVE WS-NEW-INS-CAT   TO DLV-INS-CATEGORY.
006450     MOVE WS-NEW-INS-SEV   TO DLV-INS-SEVERITY.
006460     MOVE WS-NEW-INS-TITLE TO DLV-INS-TITLE.
006470     WRITE DLV-INSIGHT-REC.
006480     IF WS-INSFILE-STATUS NOT = '00'
006490         DISPLAY 'DLVKPI01 - INSIGHTS WRITE ERROR, STATUS = '
006500             WS-INSFILE-STATUS
006510     END-IF.
006520 660-EXIT.
006530     EXIT.
006540*
006550 700-PRINT-REPORT.
006560     MOVE WS-RUN-CCYY TO WS-ERD-CCYY.
006570     MOVE WS-RUN-MM   TO WS-ERD-MM.
006580     MOVE WS-RUN-DD   TO WS-ERD-DD.
006590     WRITE KPI-REPORT-RECORD FROM WS-HDR-LINE-1.
006600     MOVE WS-EDIT-DATE-GROUP TO WS-HDR-RUN-DATE.
006610     WRITE KPI-REPORT-RECORD FROM WS-HDR-LINE-2.
006620     WRITE KPI-REPORT-RECORD FROM WS-BLANK-LINE.
006630     PERFORM 710-PRINT-KPI-BLOCK.
006640     WRITE KPI-REPORT-RECORD FROM WS-BLANK-LINE.
006650     WRITE KPI-REPORT-RECORD FROM WS-DTL-HDR-LINE.
006660     PERFORM 720-PRINT-ONE-DATE-LINE
006670         VARYING WS-DT-IDX FROM 1 BY 1
006680         UNTIL WS-DT-IDX > WS-DATE-TOTALS-COUNT.
006690     MOVE WS-GRAND-ORDER-COUNT TO WS-EDIT-COUNT.
006700     MOVE WS-EDIT-COUNT   TO WS-TOT-ORDERS.
006710     MOVE WS-GRAND-REVENUE TO WS-EDIT-MONEY.
006720     MOVE WS-EDIT-MONEY   TO WS-TOT-REVENUE.
006730     WRITE KPI-REPORT-RECORD FROM WS-TOTALS-LINE.
006740     WRITE KPI-REPORT-RECORD FROM WS-BLANK-LINE.
006750     PERFORM 730-PRINT-FLEET-BLOCK.
006760     WRITE KPI-REPORT-RECORD FROM WS-BLANK-LINE.
006770     PERFORM 740-PRINT-ONE-INSIGHT-LINE
006780         VARYING WS-INS-IDX FROM 1 BY 1
006790         UNTIL WS-INS-IDX > WS-INSIGHT-COUNT.
006800*
006810 710-PRINT-KPI-BLOCK.
006820     MOVE 'TOTAL ORDERS' TO WS-KPI-LABEL.
006830     MOVE WS-TOTAL-ORDERS TO WS-EDIT-COUNT.
006840     MOVE WS-EDIT-COUNT TO WS-KPI-VALUE.
006850     WRITE KPI-REPORT-RECORD FROM WS-KPI-LINE.
006860     MOVE 'ORDERS TODAY' TO WS-KPI-LABEL.
006870     MOVE WS-ORDERS-TODAY TO WS-EDIT-COUNT.
006880     MOVE WS-EDIT-COUNT TO WS-KPI-VALUE.
006890     WRITE KPI-REPORT-RECORD FROM WS-KPI-LINE.
006900     MOVE 'DELIVERED TODAY' TO WS-KPI-LABEL.
006910     MOVE WS-DELIVERED-TODAY TO WS-EDIT-COUNT.
006920     MOVE WS-EDIT-COUNT TO WS-KPI-VALUE.
006930     WRITE KPI-REPORT-RECORD FROM WS-KPI-LINE.
006940     MOVE 'CANCELLED TOTAL' TO WS-KPI-LABEL.
006950     MOVE WS-CANCELLED-TOTAL TO WS-EDIT-COUNT.
006960     MOVE WS-EDIT-COUNT TO WS-KPI-VALUE.
006970     WRITE KPI-REPORT-RECORD FROM WS-KPI-LINE.
006980     MOVE 'AVERAGE DELIVERY TIME (MINUTES)' TO WS-KPI-LABEL.
006990     MOVE WS-AVG-DELIV-MIN TO WS-EDIT-MINUTES.
007000     MOVE WS-EDIT-MINUTES TO WS-KPI-VALUE.
007010     WRITE KPI-REPORT-RECORD FROM WS-KPI-LINE.
007020     MOVE 'REVENUE TODAY' TO WS-KPI-LABEL.
007030     MOVE WS-REVENUE-TODAY TO WS-EDIT-MONEY.
007040     MOVE WS-EDIT-MONEY TO WS-KPI-VALUE.
007050     WRITE KPI-REPORT-RECORD FROM WS-KPI-LINE.
007060     MOVE 'REVENUE THIS WEEK' TO WS-KPI-LABEL.
007070     MOVE WS-REVENUE-WEEK TO WS-EDIT-MONEY.
007080     MOVE WS-EDIT-MONEY TO WS-KPI-VALUE.
007090     WRITE KPI-REPORT-RECORD FROM WS-KPI-LINE.
007100     MOVE 'REVENUE THIS MONTH' TO WS-KPI-LABEL.
007110     MOVE WS-REVENUE-MONTH TO WS-EDIT-MONEY.
007120     MOVE WS-EDIT-MONEY TO WS-KPI-VALUE.
007130     WRITE KPI-REPORT-RECORD FROM WS-KPI-LINE.
007140     MOVE 'RIDER UTILISATION PERCENT' TO WS-KPI-LABEL.
007150     MOVE WS-UTILIZATION-PCT TO WS-EDIT-PCT.
007160     MOVE WS-EDIT-PCT TO WS-KPI-VALUE.
007170     WRITE KPI-REPORT-RECORD FROM WS-KPI-LINE.
007180*
007190 720-PRINT-ONE-DATE-LINE.
007200     MOVE WS-DT-CCYY (WS-DT-IDX) TO WS-ERD-CCYY.
007210     MOVE WS-DT-MM (WS-DT-IDX)   TO WS-ERD-MM.
007220     MOVE WS-DT-DD (WS-DT-IDX)   TO WS-ERD-DD.
007230     MOVE WS-EDIT-DATE-GROUP TO WS-DTL-DATE.
007240     MOVE WS-DT-ORDER-COUNT (WS-DT-IDX) TO WS-EDIT-COUNT.
007250     MOVE WS-EDIT-COUNT TO WS-DTL-ORDERS.
007260     MOVE WS-DT-REVENUE (WS-DT-IDX) TO WS-EDIT-MONEY.
007270     MOVE WS-EDIT-MONEY TO WS-DTL-REVENUE.
007280     WRITE KPI-REPORT-RECORD FROM WS-DETAIL-LINE.
007290*
007300 730-PRINT-FLEET-BLOCK.
007310     MOVE 'FLEET: ON-DUTY RIDERS' TO WS-KPI-LABEL.
007320     MOVE WS-RIDER-ON-DUTY TO WS-EDIT-COUNT.
007330     MOVE WS-EDIT-COUNT TO WS-KPI-VALUE.
007340     WRITE KPI-REPORT-RECORD FROM WS-KPI-LINE.
007350     MOVE 'FLEET: ON-DELIVERY RIDERS' TO WS-KPI-LABEL.
007360     MOVE WS-RIDER-ON-DELIVERY TO WS-EDIT-COUNT.
007370     MOVE WS-EDIT-COUNT TO WS-KPI-VALUE.
007380     WRITE KPI-REPORT-RECORD FROM WS-KPI-LINE.
007390     MOVE 'FLEET: ON-PICKUP RIDERS' TO WS-KPI-LABEL.
007400     MOVE WS-RIDER-ON-PICKUP TO WS-EDIT-COUNT.
007410     MOVE WS-EDIT-COUNT TO WS-KPI-VALUE.
007420     WRITE KPI-REPORT-RECORD FROM WS-KPI-LINE.
007430     MOVE 'FLEET: OFF-DUTY RIDERS' TO WS-KPI-LABEL.
007440     MOVE WS-RIDER-OFF-DUTY TO WS-EDIT-COUNT.
007450     MOVE WS-EDIT-COUNT TO WS-KPI-VALUE.
007460     WRITE KPI-REPORT-RECORD FROM WS-KPI-LINE.
007470     MOVE 'FLEET: AVERAGE RATING' TO WS-KPI-LABEL.
007480     MOVE WS-AVG-RATING TO WS-EDIT-RATING.
007490     MOVE WS-EDIT-RATING TO WS-KPI-VALUE.
007500     WRITE KPI-REPORT-RECORD FROM WS-KPI-LINE.
007510     MOVE 'FLEET: TOTAL DELIVERIES' TO WS-KPI-LABEL.
007520     MOVE WS-DELIVS-SUM TO WS-EDIT-COUNT.
007530     MOVE WS-EDIT-COUNT TO WS-KPI-VALUE.
007540     WRITE KPI-REPORT-RECORD FROM WS-KPI-LINE.
007550*
007560 740-PRINT-ONE-INSIGHT-LINE.
007570     MOVE WS-INS-SEV (WS-INS-IDX)   TO WS-INS-SEV-OUT.
007580     MOVE WS-INS-CAT (WS-INS-IDX)   TO WS-INS-CAT-OUT.
007590     MOVE WS-INS-TITLE (WS-INS-IDX) TO WS-INS-TITLE-OUT.
007600     WRITE KPI-REPORT-RECORD FROM WS-INSIGHT-LINE.
007610*
007620 900-CALC-ABS-DAY-NUMBER.
007630*    *** absolute day number routine - shifts MARCH..FEBRUARY so ***
007640*    *** the leap-day falls at the end of the shifted year        ***
007650     IF WS-SCRATCH-MM <= 2
007660         COMPUTE WS-ADN-Y = WS-SCRATCH-CCYY - 1
007670         COMPUTE WS-ADN-M = WS-SCRATCH-MM + 12
007680     ELSE
007690         MOVE WS-SCRATCH-CCYY TO WS-ADN-Y
007700         MOVE WS-SCRATCH-MM   TO WS-ADN-M
007710     END-IF.
007720     DIVIDE WS-ADN-Y BY 4   GIVING WS-ADN-T1 REMAINDER WS-ADN-R1.
007730     DIVIDE WS-ADN-Y BY 100 GIVING WS-ADN-T2 REMAINDER WS-ADN-R2.
007740     DIVIDE WS-ADN-Y BY 400 GIVING WS-ADN-T3 REMAINDER WS-ADN-R3.
007750     COMPUTE WS-ADN-T4 = (153 * (WS-ADN-M - 3) + 2) / 5.
007760     COMPUTE WS-ADN-RESULT =
007770         (365 * WS-ADN-Y) + WS-ADN-T1 - WS-ADN-T2 + WS-ADN-T3
007780             + WS-ADN-T4 + WS-SCRATCH-DD.
007790*
007800 950-CALC-DAY-OF-WEEK.
007810*    *** ZELLER'S CONGRUENCE - H: 0=SAT 1=SUN 2=MON ... 6=FRI  ***
007820     MOVE WS-SCRATCH-DD TO WS-ZEL-Q.
007830     IF WS-SCRATCH-MM < 3
007840         COMPUTE WS-ZEL-M = WS-SCRATCH-MM + 12
007850         COMPUTE WS-ZEL-Y = WS-SCRATCH-CCYY - 1
007860     ELSE
007870         MOVE WS-SCRATCH-MM   TO WS-ZEL-M
007880         MOVE WS-SCRATCH-CCYY TO WS-ZEL-Y
007890     END-IF.
007900     DIVIDE WS-ZEL-Y BY 100 GIVING WS-ZEL-J REMAINDER WS-ZEL-K.
007910     COMPUTE WS-ZEL-TERM1 = (13 * (WS-ZEL-M + 1)) / 5.
007920     COMPUTE WS-ZEL-TERM2 = WS-ZEL-K / 4.
007930     COMPUTE WS-ZEL-H =
007940         WS-ZEL-Q + WS-ZEL-TERM1 + WS-ZEL-K + WS-ZEL-TERM2
007950             + (WS-ZEL-J / 4) - (2 * WS-ZEL-J).
007960     PERFORM 951-MAKE-H-POSITIVE UNTIL WS-ZEL-H NOT < 0.
007970     DIVIDE WS-ZEL-H BY 7 GIVING WS-ZEL-TERM1
007980         REMAINDER WS-DOW-RESULT.
007990*
008000 951-MAKE-H-POSITIVE.
008010     ADD 7 TO WS-ZEL-H.
008020*
008030 710-READ-ORDERS-FILE.
008040     READ ORDERS-FILE
008050         AT END MOVE 'Y' TO WS-ORDERS-EOF-SW
008060     END-READ.
008070     IF WS-ORDFILE-STATUS NOT = '00' AND WS-ORDFILE-STATUS NOT = '10'
008080         DISPLAY 'DLVKPI01 - ORDERS READ ERROR, STATUS = '
008090             WS-ORDFILE-STATUS
008100         MOVE 'Y' TO WS-ORDERS-EOF-SW
008110     END-IF.
008120*
008130 720-READ-RIDERS-FILE.
008140     READ RIDERS-FILE
008150         AT END MOVE 'Y' TO WS-RIDERS-EOF-SW
008160     END-READ.
008170     IF WS-RIDFILE-STATUS NOT = '00' AND WS-RIDFILE-STATUS NOT = '10'
008180         DISPLAY 'DLVKPI01 - RIDERS READ ERROR, STATUS = '
008190             WS-RIDFILE-STATUS
008200         MOVE 'Y' TO WS-RIDERS-EOF-SW
008210     END-IF.
008220*
008230 900-OPEN-FILES.
008240     OPEN INPUT ORDERS-FILE.
008250     IF WS-ORDFILE-STATUS NOT = '00'
008260         DISPLAY 'DLVKPI01 - ORDERS-FILE OPEN ERROR, STATUS = '
008270             WS-ORDFILE-STATUS
008280         GOBACK
008290     END-IF.
008300     OPEN INPUT RIDERS-FILE.
008310     IF WS-RIDFILE-STATUS NOT = '00'
008320         DISPLAY 'DLVKPI01 - RIDERS-FILE OPEN ERROR, STATUS = '
008330             WS-RIDFILE-STATUS
008340         GOBACK
008350     END-IF.
008360     OPEN OUTPUT KPI-REPORT-FILE.
008370     IF WS-KPIRPT-STATUS NOT = '00'
008380         DISPLAY 'DLVKPI01 - KPI-REPORT OPEN ERROR, STATUS = '
008390             WS-KPIRPT-STATUS
008400         GOBACK
008410     END-IF.
008420     OPEN OUTPUT INSIGHTS-FILE.
008430     IF WS-INSFILE-STATUS NOT = '00'
008440         DISPLAY 'DLVKPI01 - INSIGHTS-FILE OPEN ERROR, STATUS = '
008450             WS-INSFILE-STATUS
008460         GOBACK
008470     END-IF.
008480*
008490 905-CLOSE-FILES.
008500     CLOSE ORDERS-FILE.
008510     CLOSE RIDERS-FILE.
008520     CLOSE KPI-REPORT-FILE.
008530     CLOSE INSIGHTS-FILE.
008540*
008550*  END OF PROGRAM DLVKPI01
