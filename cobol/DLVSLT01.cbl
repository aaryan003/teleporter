000100 IDENTIFICATION DIVISION.
000110****************************************************************
000120* PROGRAM:  DLVSLT01
000130*           Pickup time-slot generation run
000140*
000150* AUTHOR :  R. W. KESTLE
000160*           DISPATCH DATA CENTER
000170*
000180* GENERATES THE HOURLY PICKUP SLOTS OFFERED TO CUSTOMERS FOR
000190* THE NEXT TWO BUSINESS DAYS, STARTING FROM THE RUN DATE/TIME.
000200* NO INPUT FILE - THE RUN DATE AND TIME ARE TAKEN FROM THE
000210* SYSTEM CLOCK AT ACCEPT TIME, AS IS THE SHOP STANDARD FOR
000220* CLOCK-DRIVEN SCHEDULING RUNS.
000230*
000240* RULES (SEE DISPATCH-RULES MANUAL SECTION 4):
000250*   - BUSINESS HOURS 08:00-20:00, ONE SLOT PER HOUR (08..19).
000260*   - SAME-DAY CUTOFF IS 18:30 (90 MINUTE BUFFER BEFORE CLOSE).
000270*   - IF RUN TIME IS PAST THE CUTOFF, START FROM THE NEXT
000280*     BUSINESS DAY INSTEAD OF TODAY.
000290*   - SLOTS ARE GENERATED FOR THE CANDIDATE DAY AND THE DAY
000300*     AFTER IT ON THE CALENDAR; A WEEKEND DAY IS SKIPPED
000310*     OUTRIGHT, WITH NO MAKE-UP DAY SUBSTITUTED.
000320*   - ANY SLOT WHOSE START TIME HAS ALREADY PASSED IS DROPPED.
000330****************************************************************
000340 PROGRAM-ID.             DLVSLT01.
000350 AUTHOR.                 R. W. KESTLE.
000360 INSTALLATION.           DISPATCH DATA CENTER.
000370 DATE-WRITTEN.           FEBRUARY 1988.
000380 DATE-COMPILED.
000390 SECURITY.               NONE.
000400*
000410*    CHANGE ACTIVITY
000420*
000430*    DATE    PGMR  CR-NBR   DESCRIPTION
000440*    ------- ----  -------  ---------------------------------
000450*    880210  RWK   CR-0501  BASE - TWO-DAY SLOT GENERATION
000460*    910227  DPS   CR-0955  ZONE CAPACITY MOVED TO DLVCOMCB
000470*    940815  TDM   CR-1140  ADD SAME-DAY 18:30 CUTOFF RULE
000480*    990108  DPS   CR-1298  Y2K - ACCEPT ... FROM DATE YYYYMMDD
000490*    020715  JTM   CR-1402  ZELLER WEEKDAY CALC REPLACES TABLE
000500*    050511  JTM   CR-1455  DROP PAST-DUE SLOTS ON CANDIDATE DAY
000502*    080629  JTM   CR-1493  PERFORM WITHOUT THROUGH ON A GO-TO-
000504*                           EXIT PARAGRAPH, 3 SITES - FIXED.
000510*
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SOURCE-COMPUTER.        IBM-370.
000550 OBJECT-COMPUTER.        IBM-370.
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM.
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600     SELECT SLOTS-FILE         ASSIGN TO SLTFILE
000610         ACCESS IS SEQUENTIAL
000620         FILE STATUS IS WS-SLTFILE-STATUS.
000630*
000640 DATA DIVISION.
000650 FILE SECTION.
000660*
000670 FD  SLOTS-FILE
000680     LABEL RECORDS ARE STANDARD
000690     BLOCK CONTAINS 0
000700     RECORDING MODE IS F.
000710     COPY DLVSLTCB.
000720*
000730 WORKING-STORAGE SECTION.
000740*
000750 01  WS-FIELDS.
000760     05  WS-SLTFILE-STATUS        PIC X(02)  VALUE SPACES.
000770*
000780     05  FILLER                    PIC X(02).
000790 01  WS-RATE-WORK.
000800     COPY DLVCOMCB.
000810*
000820    05  FILLER                    PIC X(02).
000830 01  WS-COUNTERS.
000840     05  WS-SLOTS-WRITTEN         PIC S9(5) COMP VALUE +0.
000850     05  WS-DAYS-GENERATED        PIC S9(3) COMP VALUE +0.
000860     05  WS-HOUR-WORK             PIC S9(3) COMP VALUE +0.
000870*
000880     05  FILLER                    PIC X(02).
000890 01  WS-RUN-DATETIME.
000900     05  WS-RUN-DATE              PIC 9(08).
000910     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
000920         10  WS-RUN-CCYY          PIC 9(04).
000930         10  WS-RUN-MM            PIC 9(02).
000940         10  WS-RUN-DD            PIC 9(02).
000950     05  WS-RUN-TIME              PIC 9(06).
000960     05  WS-RUN-TIME-R REDEFINES WS-RUN-TIME.
000970         10  WS-RUN-HH            PIC 9(02).
000980         10  WS-RUN-MIN           PIC 9(02).
000990         10  WS-RUN-SEC           PIC 9(02).
001000     05  WS-RUN-HHMM              PIC 9(04).
001010*
001020     05  FILLER                    PIC X(02).
001030 01  WS-CANDIDATE-DATE.
001040     05  WS-CAND-DATE             PIC 9(08).
001050     05  WS-CAND-DATE-R REDEFINES WS-CAND-DATE.
001060         10  WS-CAND-CCYY         PIC 9(04).
001070         10  WS-CAND-MM           PIC 9(02).
001080         10  WS-CAND-DD           PIC 9(02).
001090     05  WS-CAND-IS-TODAY-SW      PIC X(01)  VALUE 'N'.
001100         88  WS-CAND-IS-TODAY      VALUE 'Y'.
001110*
001120     05  FILLER                    PIC X(02).
001130 01  WS-DAYS-IN-MONTH-TBL.
001140     05  WS-DIM-ENTRY              OCCURS 12 TIMES
001150                                     INDEXED BY WS-DIM-IDX
001160                                     PIC 9(02)  VALUE 31.
001170*
001180     05  FILLER                    PIC X(02).
001190 01  WS-ZELLER-WORK.
001200     05  WS-ZEL-Q                 PIC S9(4) COMP.
001210     05  WS-ZEL-M                 PIC S9(4) COMP.
001220     05  WS-ZEL-Y                 PIC S9(4) COMP.
001230     05  WS-ZEL-K                 PIC S9(4) COMP.
001240     05  WS-ZEL-J                 PIC S9(4) COMP.
001250     05  WS-ZEL-TERM1             PIC S9(6) COMP.
001260     05  WS-ZEL-TERM2             PIC S9(6) COMP.
001270     05  WS-ZEL-H                 PIC S9(4) COMP.
001280     05  WS-DOW-RESULT            PIC S9(1) COMP.
001290         88  WS-DOW-IS-WEEKEND     VALUES 0, 1.
001300*
001310     05  FILLER                    PIC X(02).
001320 01  WS-MISC-WORK.
001330     05  WS-LEAP-QUOT              PIC S9(4) COMP.
001340     05  WS-LEAP-REM               PIC S9(4) COMP.
001350     05  WS-DAYS-THIS-MONTH        PIC 9(02).
001360*
001370****************************************************************
001380     05  FILLER                    PIC X(02).
001390 PROCEDURE DIVISION.
001400****************************************************************
001410*
001420 000-MAIN.
001430     DISPLAY 'DLVSLT01 - PICKUP SLOT GENERATION STARTING'.
001440     PERFORM 500-INIT-DAYS-IN-MONTH.
001450     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
001460     ACCEPT WS-RUN-TIME FROM TIME.
001470     COMPUTE WS-RUN-HHMM = (WS-RUN-HH * 100) + WS-RUN-MIN.
001480     PERFORM 900-OPEN-FILES.
001490     PERFORM 100-DETERMINE-FIRST-CANDIDATE.
001500     PERFORM 200-GENERATE-ONE-DAY THROUGH 200-EXIT.
001510     PERFORM 250-ADVANCE-CANDIDATE-DAY.
001520     PERFORM 200-GENERATE-ONE-DAY THROUGH 200-EXIT.
001530     PERFORM 905-CLOSE-FILES.
001540     DISPLAY 'DLVSLT01 - DAYS GENERATED  = ' WS-DAYS-GENERATED.
001550     DISPLAY 'DLVSLT01 - SLOTS WRITTEN   = ' WS-SLOTS-WRITTEN.
001560     DISPLAY 'DLVSLT01 - PICKUP SLOT GENERATION COMPLETE'.
001570     GOBACK.
001580*
001590 100-DETERMINE-FIRST-CANDIDATE.
001600     MOVE WS-RUN-DATE TO WS-CAND-DATE.
001610     MOVE 'Y' TO WS-CAND-IS-TODAY-SW.
001620     IF WS-RUN-HH > DLV-CUTOFF-HOUR
001630         OR (WS-RUN-HH = DLV-CUTOFF-HOUR AND
001640             WS-RUN-MIN > DLV-CUTOFF-MINUTE)
001650         PERFORM 260-STEP-ONE-CALENDAR-DAY
001660         MOVE 'N' TO WS-CAND-IS-TODAY-SW
001670         PERFORM 300-CALC-DAY-OF-WEEK
001680         PERFORM 270-SKIP-WHILE-WEEKEND
001690     END-IF.
001700*
001710 200-GENERATE-ONE-DAY.
001720     PERFORM 300-CALC-DAY-OF-WEEK.
001730     IF WS-DOW-IS-WEEKEND
001740         GO TO 200-EXIT
001750     END-IF.
001760     ADD +1 TO WS-DAYS-GENERATED.
001770     MOVE DLV-BUS-HOUR-START TO WS-HOUR-WORK.
001780     PERFORM 210-EMIT-ONE-HOUR THROUGH 210-EXIT
001790         UNTIL WS-HOUR-WORK >= DLV-BUS-HOUR-END.
001800 200-EXIT.
001810     EXIT.
001820*
001830 210-EMIT-ONE-HOUR.
001840     IF WS-CAND-IS-TODAY AND WS-HOUR-WORK <= WS-RUN-HH
001850         ADD +1 TO WS-HOUR-WORK
001860         GO TO 210-EXIT
001870     END-IF.
001880     MOVE WS-CAND-DATE          TO DLV-SLT-DATE.
001890     MOVE WS-HOUR-WORK           TO DLV-SLT-HOUR.
001900     MOVE DLV-ZONE-CAPACITY-DFLT TO DLV-SLT-CAPACITY-REM.
001910     WRITE DLV-SLOT-REC.
001920     IF WS-SLTFILE-STATUS NOT = '00'
001930         DISPLAY 'DLVSLT01 - SLOT WRITE ERROR, STATUS = '
001940             WS-SLTFILE-STATUS
001950     ELSE
001960         ADD +1 TO WS-SLOTS-WRITTEN
001970     END-IF.
001980     ADD +1 TO WS-HOUR-WORK.
001990 210-EXIT.
002000     EXIT.
002010*
002020 250-ADVANCE-CANDIDATE-DAY.
002030     PERFORM 260-STEP-ONE-CALENDAR-DAY.
002040     MOVE 'N' TO WS-CAND-IS-TODAY-SW.
002050*
002060 260-STEP-ONE-CALENDAR-DAY.
002070     PERFORM 400-GET-DAYS-THIS-MONTH.
002080     ADD 1 TO WS-CAND-DD.
002090     IF WS-CAND-DD > WS-DAYS-THIS-MONTH
002100         MOVE 1 TO WS-CAND-DD
002110         ADD 1 TO WS-CAND-MM
002120         IF WS-CAND-MM > 12
002130             MOVE 1 TO WS-CAND-MM
002140             ADD 1 TO WS-CAND-CCYY
002150         END-IF
002160     END-IF.
002170*
002180 270-SKIP-WHILE-WEEKEND.
002190*    *** no make-up day is added for a skipped weekend - the   ***
002200*    *** candidate day simply keeps moving forward.             ***
002210     PERFORM 300-CALC-DAY-OF-WEEK.
002220     PERFORM 271-SKIP-ONE-DAY UNTIL NOT WS-DOW-IS-WEEKEND.
002230*
002240 271-SKIP-ONE-DAY.
002250     PERFORM 260-STEP-ONE-CALENDAR-DAY.
002260     PERFORM 300-CALC-DAY-OF-WEEK.
002270*
002280 300-CALC-DAY-OF-WEEK.
002290*    *** ZELLER'S CONGRUENCE - H: 0=SAT 1=SUN 2=MON ... 6=FRI  ***
002300     MOVE WS-CAND-DD TO WS-ZEL-Q.
002310     IF WS-CAND-MM < 3
002320         COMPUTE WS-ZEL-M = WS-CAND-MM + 12
002330         COMPUTE WS-ZEL-Y = WS-CAND-CCYY - 1
002340     ELSE
002350         MOVE WS-CAND-MM   TO WS-ZEL-M
002360         MOVE WS-CAND-CCYY TO WS-ZEL-Y
002370     END-IF.
002380     DIVIDE WS-ZEL-Y BY 100 GIVING WS-ZEL-J REMAINDER WS-ZEL-K.
002390     COMPUTE WS-ZEL-TERM1 = (13 * (WS-ZEL-M + 1)) / 5.
002400     COMPUTE WS-ZEL-TERM2 = WS-ZEL-K / 4.
002410     COMPUTE WS-ZEL-H =
002420         WS-ZEL-Q + WS-ZEL-TERM1 + WS-ZEL-K + WS-ZEL-TERM2
002430             + (WS-ZEL-J / 4) - (2 * WS-ZEL-J).
002440     PERFORM 310-MAKE-H-POSITIVE UNTIL WS-ZEL-H NOT < 0.
002450     DIVIDE WS-ZEL-H BY 7 GIVING WS-ZEL-TERM1
002460         REMAINDER WS-DOW-RESULT.
002470*
002480 310-MAKE-H-POSITIVE.
002490     ADD 7 TO WS-ZEL-H.
002500*
002510 400-GET-DAYS-THIS-MONTH.
002520     SET WS-DIM-IDX TO WS-CAND-MM.
002530     MOVE WS-DIM-ENTRY (WS-DIM-IDX) TO WS-DAYS-THIS-MONTH.
002540     IF WS-CAND-MM = 2
002550         PERFORM 410-CHECK-LEAP-YEAR THROUGH 410-EXIT
002560     END-IF.
002570*
002580 410-CHECK-LEAP-YEAR.
002590     DIVIDE WS-CAND-CCYY BY 4 GIVING WS-LEAP-QUOT
002600         REMAINDER WS-LEAP-REM.
002610     IF WS-LEAP-REM NOT = 0
002620         GO TO 410-EXIT
002630     END-IF.
002640     DIVIDE WS-CAND-CCYY BY 100 GIVING WS-LEAP-QUOT
002650         REMAINDER WS-LEAP-REM.
002660     IF WS-LEAP-REM NOT = 0
002670         MOVE 29 TO WS-DAYS-THIS-MONTH
002680         GO TO 410-EXIT
002690     END-IF.
002700     DIVIDE WS-CAND-CCYY BY 400 GIVING WS-LEAP-QUOT
002710         REMAINDER WS-LEAP-REM.
002720     IF WS-LEAP-REM = 0
002730         MOVE 29 TO WS-DAYS-THIS-MONTH
002740     END-IF.
002750 410-EXIT.
002760     EXIT.
002770*
002780 500-INIT-DAYS-IN-MONTH.
002790     MOVE 31 TO WS-DIM-ENTRY (1).
002800     MOVE 28 TO WS-DIM-ENTRY (2).
002810     MOVE 31 TO WS-DIM-ENTRY (3).
002820     MOVE 30 TO WS-DIM-ENTRY (4).
002830     MOVE 31 TO WS-DIM-ENTRY (5).
002840     MOVE 30 TO WS-DIM-ENTRY (6).
002850     MOVE 31 TO WS-DIM-ENTRY (7).
002860     MOVE 31 TO WS-DIM-ENTRY (8).
002870     MOVE 30 TO WS-DIM-ENTRY (9).
002880     MOVE 31 TO WS-DIM-ENTRY (10).
002890     MOVE 30 TO WS-DIM-ENTRY (11).
002900     MOVE 31 TO WS-DIM-ENTRY (12).
002910*
002920 900-OPEN-FILES.
002930     OPEN OUTPUT SLOTS-FILE.
002940     IF WS-SLTFILE-STATUS NOT = '00'
002950         DISPLAY 'DLVSLT01 - SLOTS-FILE OPEN ERROR, STATUS = '
002960             WS-SLTFILE-STATUS
002970         GOBACK
002980     END-IF.
002990*
003000 905-CLOSE-FILES.
003010     CLOSE SLOTS-FILE.
003020*
003030*  END OF PROGRAM DLVSLT01
